000100******************************************************************
000200*    COPYBOOK   :  ABENDREC                                     *
000300*    DESCRIPTION :  STANDARD SHOP ABEND/DIAGNOSTIC RECORD.       *
000400*                   WRITTEN TO SYSOUT BY THE 1000-ABEND-RTN OF   *
000500*                   EVERY BATCH JOB IN THE DEVICE LIFECYCLE      *
000600*                   VALUATION SUITE SO OPERATIONS HAS ONE        *
000700*                   COMMON DUMP LAYOUT TO SCAN FOR.              *
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  01/01/08  JS   ORIGINAL COPYBOOK - SHOP-STANDARD ABEND RECORD.*
001100*  03/14/11  JS   ADDED EXPECTED-VAL/ACTUAL-VAL FOR BALANCING.   *
001200*  11/02/95  RPK  WIDENED ABEND-REASON TO X(60) - MSGS TRUNCATED.*
001300*  06/09/98  MM   Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK,  *
001400*                 NO CHANGE REQUIRED.  SIGNED OFF PER Y2K-0098.  *
001500*  04/22/01  TGD  REUSED FOR THE DEVICE LIFECYCLE VALUATION      *
001550*                 SUITE - NO LAYOUT CHANGE, JOBNAME/PARA WORDING *
001580*                 ONLY.                                         *
001700******************************************************************
001800 01  ABEND-REC.
001900     05  ABEND-DATE              PIC 9(6).
002000     05  ABEND-TIME              PIC 9(6).
002100     05  ABEND-JOBNAME           PIC X(8).
002200     05  ABEND-PARA-NAME         PIC X(30).
002300     05  ABEND-REASON            PIC X(60).
002400     05  EXPECTED-VAL            PIC X(15).
002500     05  ACTUAL-VAL              PIC X(15).
002600     05  FILLER                  PIC X(1).
002700
002800 01  PARA-NAME                   PIC X(30).
002900
003000 01  ZERO-DIVIDE-FIELDS.
003100     05  ZERO-VAL                PIC S9(1) COMP VALUE ZERO.
003200     05  ONE-VAL                 PIC S9(1) COMP VALUE +1.
