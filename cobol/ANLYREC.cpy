000100******************************************************************
000200*    COPYBOOK   :  ANLYREC                                      *
000300*    DESCRIPTION :  ANALYSIS RESULT RECORD - ONE PER DEVICE,     *
000400*                   WRITTEN BY DEVANLYS TO THE ANALYSIS-OUT      *
000500*                   FILE.  CARRIES THE HEALTH/GRADE/PRICE        *
000600*                   RESULT AND THE RECOMMENDATION.               *
000700******************************************************************
000800*  CHANGE LOG                                                   *
000900*  12/01/01  TGD  ORIGINAL LAYOUT FOR THE ANALYSIS OUTPUT FILE.  *
001000*  02/14/02  TGD  ADDED ANL-PRICE-LOWER/ANL-PRICE-UPPER.         *
001100*  05/03/02  KLP  ADDED ANL-EST-VALUE FOR THE RECOMMENDED ACTION.*
001200******************************************************************
001300 01  ANALYSIS-RESULT-REC.
001400     05  ANL-DEVICE-ID                PIC X(15).
001500     05  ANL-RUL-DAYS                 PIC 9(4).
001600     05  ANL-FAILURE-PROB             PIC 9V999.
001700     05  ANL-DEGRADATION-RATE         PIC 9V9999.
001800     05  ANL-GRADE                    PIC X(9).
001900         88  ANL-GR-EXCELLENT         VALUE "EXCELLENT".
002000         88  ANL-GR-GOOD              VALUE "GOOD     ".
002100         88  ANL-GR-FAIR              VALUE "FAIR     ".
002200         88  ANL-GR-POOR              VALUE "POOR     ".
002300     05  ANL-GRADE-CONF               PIC 9V99.
002400     05  ANL-DAMAGE-SCORE             PIC 9(3).
002500     05  ANL-EST-PRICE                PIC 9(5)V99.
002600     05  ANL-PRICE-LOWER              PIC 9(5)V99.
002700     05  ANL-PRICE-UPPER              PIC 9(5)V99.
002800     05  ANL-PRIMARY-ACTION           PIC X(24).
002900     05  ANL-PRIORITY                 PIC X(6).
003000         88  ANL-PR-HIGH              VALUE "HIGH  ".
003100         88  ANL-PR-MEDIUM            VALUE "MEDIUM".
003200         88  ANL-PR-LOW               VALUE "LOW   ".
003300     05  ANL-ACTION-REQUIRED          PIC X(1).
003400         88  ANL-ACTION-IS-REQUIRED   VALUE "Y".
003500     05  ANL-EST-VALUE                PIC 9(5)V99.
003600     05  FILLER                       PIC X(20).
