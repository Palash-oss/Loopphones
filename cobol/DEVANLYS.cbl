000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DEVANLYS.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 12/01/01.
000600 DATE-COMPILED. 12/01/01.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE ANALYSIS/RECOMMENDATION SERVICE.
001300*          IT DRIVES OFF THE DEVICE MASTER (ASCENDING BY DEVICE
001400*          ID) AND MATCHES EACH DEVICE AGAINST THE THREE WORK
001500*          FILES PRODUCED BY DEVHLTH, DEVGRADE AND DEVPRICE -
001600*          ALL FOUR STREAMS ARE IN ASCENDING DEVICE ID ORDER, SO
001700*          A LOOK-AHEAD BUFFER ON EACH WORK FILE IS ENOUGH - THE
001800*          SAME FOUR-WAY MATCHED-SEQUENTIAL IDIOM THIS SHOP USES
001900*          TO PULL A MASTER AND ITS SATELLITE WORK RECORDS
002000*          TOGETHER FOR ONE REPORT LINE.
002100*
002200*          A DEVICE WITH NO HEALTH-WORK RECORD GETS THE "NO
002300*          TELEMETRY" DEFAULT.  A DEVICE WITH NO GRADE-WORK
002400*          RECORD GETS THE DEFAULT (GOOD) GRADE.  EVERY DEVICE
002500*          HAS A PRICE-WORK RECORD - DEVPRICE WRITES ONE FOR
002600*          EVERY DEVICE ON THE MASTER, SO A MISSING PRICE MATCH
002700*          IS AN OUT-OF-BALANCE CONDITION AND ABENDS THE JOB.
002800*
002900*          THE SIX RECOMMENDATION RULES ARE EVALUATED IN ORDER;
003000*          THE FIRST ONE THAT FIRES BECOMES THE PRIMARY ACTION.
003100*          OVERALL PRIORITY IS HIGH ONLY WHEN THE RUL OR FAILURE-
003200*          PROBABILITY RULE FIRED - THE CONTINUE-MONITORING RULE
003300*          CARRIES ITS OWN LOW PRIORITY ON THE DETAIL LINE BUT
003400*          DOES NOT LOWER THE OVERALL PRIORITY FIELD.
003500*
003600*          THE SUMMARY REPORT'S REJECT/POST COUNTS COME FROM TWO
003700*          ONE-RECORD CONTROL FILES WRITTEN BY DEVEDIT (TELCNTL)
003800*          AND DEVPOST (EVTCNTL) EARLIER IN THE RUN STREAM.
003900*
004000******************************************************************
004100*
004200*          INPUT FILE               -   LPV.DEVMSTR
004300*          INPUT FILE               -   LPV.HLTHWORK
004400*          INPUT FILE               -   LPV.GRDWORK
004500*          INPUT FILE               -   LPV.PRCWORK
004600*          INPUT CONTROL FILE       -   LPV.TELCNTL
004700*          INPUT CONTROL FILE       -   LPV.EVTCNTL
004800*          OUTPUT FILE              -   LPV.ANLYOUT
004900*          OUTPUT REPORT            -   LPV.ANLYRPT
005000*          DUMP FILE                -   SYSOUT
005100*
005200******************************************************************
005300*  CHANGE LOG                                                   *
005400*  12/01/01  TGD  ORIGINAL - BUILT ON THE SHOP'S STANDARD FOUR-  *
005450*                 STREAM MATCH/REPORT PATTERN FOR THE ANALYSIS   *
005480*                 RUN.                                          *
005600*  12/14/01  TGD  ADDED THE RUN-TOTALS BLOCK AT THE END OF THE   *
005700*                 REPORT - TICKET LPV-039.                       *
005800*  06/09/98  MM   Y2K REVIEW - NO DATE ARITHMETIC IN THIS JOB,   *
005900*                 NO CHANGE REQUIRED.  SIGNED OFF PER Y2K-0098.  *
006000*  01/09/02  KLP  OVERALL PRIORITY WAS GOING TO LOW WHEN ONLY THE*
006100*                 CONTINUE-MONITORING RULE FIRED - FIXED PER     *
006200*                 TICKET LPV-044.  OVERALL PRIORITY IS NEVER LOW.*
006300*  05/20/03  KLP  ADDED TELCNTL/EVTCNTL CONTROL-FILE READS SO THE*
006400*                 TOTALS BLOCK CAN SHOW REJECT/POST COUNTS FROM  *
006500*                 EARLIER STEPS IN THE RUN - TICKET LPV-070.     *
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT DEVICE-FILE
008000     ASSIGN TO UT-S-DEVMSTR
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS DFCODE.
008300
008400     SELECT HLTHWORK-FILE
008500     ASSIGN TO UT-S-HLTHWORK
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS HFCODE.
008800
008900     SELECT GRDWORK-FILE
009000     ASSIGN TO UT-S-GRDWORK
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS GFCODE.
009300
009400     SELECT PRCWORK-FILE
009500     ASSIGN TO UT-S-PRCWORK
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS PFCODE.
009800
009900     SELECT TELCNTL-FILE
010000     ASSIGN TO UT-S-TELCNTL
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS TFCODE.
010300
010400     SELECT EVTCNTL-FILE
010500     ASSIGN TO UT-S-EVTCNTL
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS ECFCODE.
010800
010900     SELECT ANALYSIS-OUT
011000     ASSIGN TO UT-S-ANLYOUT
011100       ACCESS MODE IS SEQUENTIAL
011200       FILE STATUS IS OFCODE.
011300
011400     SELECT REPORT-FILE
011500     ASSIGN TO UT-S-ANLYRPT
011600       ACCESS MODE IS SEQUENTIAL
011700       FILE STATUS IS RFCODE.
011800
011900 DATA DIVISION.
012000 FILE SECTION.
012100 FD  SYSOUT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 144 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS SYSOUT-REC.
012700 01  SYSOUT-REC  PIC X(144).
012800
012900 FD  DEVICE-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 152 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS FD-DEVICE-REC.
013500 01  FD-DEVICE-REC.
013600     COPY DEVMSTR.
013700
013800 FD  HLTHWORK-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 48 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS FD-HLTHWORK-REC.
014400 01  FD-HLTHWORK-REC                  PIC X(48).
014500
014600 FD  GRDWORK-FILE
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 55 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS FD-GRDWORK-REC.
015200 01  FD-GRDWORK-REC                   PIC X(55).
015300
015400 FD  PRCWORK-FILE
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 63 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS FD-PRCWORK-REC.
016000 01  FD-PRCWORK-REC                   PIC X(63).
016100
016200****** ONE-RECORD CONTROL FILES - REJECT/POST COUNTS FROM EARLIER
016300****** STEPS IN THE RUN, NOT BALANCED, JUST CARRIED FORWARD
016400 FD  TELCNTL-FILE
016500     RECORDING MODE IS F
016600     LABEL RECORDS ARE STANDARD
016700     RECORD CONTAINS 17 CHARACTERS
016800     BLOCK CONTAINS 0 RECORDS
016900     DATA RECORD IS FD-TELCNTL-REC.
017000 01  FD-TELCNTL-REC                   PIC X(17).
017100
017200 FD  EVTCNTL-FILE
017300     RECORDING MODE IS F
017400     LABEL RECORDS ARE STANDARD
017500     RECORD CONTAINS 24 CHARACTERS
017600     BLOCK CONTAINS 0 RECORDS
017700     DATA RECORD IS FD-EVTCNTL-REC.
017800 01  FD-EVTCNTL-REC                   PIC X(24).
017900
018000 FD  ANALYSIS-OUT
018100     RECORDING MODE IS F
018200     LABEL RECORDS ARE STANDARD
018300     RECORD CONTAINS 122 CHARACTERS
018400     BLOCK CONTAINS 0 RECORDS
018500     DATA RECORD IS FD-ANALYSIS-REC.
018600 01  FD-ANALYSIS-REC.
018700     COPY ANLYREC.
018800
018900 FD  REPORT-FILE
019000     RECORDING MODE IS F
019100     LABEL RECORDS ARE STANDARD
019200     RECORD CONTAINS 132 CHARACTERS
019300     BLOCK CONTAINS 0 RECORDS
019400     DATA RECORD IS RPT-REC.
019500 01  RPT-REC  PIC X(132).
019600
019700 WORKING-STORAGE SECTION.
019800
019900 01  FILE-STATUS-CODES.
020000     05  DFCODE                  PIC X(2).
020100         88 NO-MORE-DEVICE   VALUE "10".
020200     05  HFCODE                  PIC X(2).
020300         88 NO-MORE-HLTH     VALUE "10".
020400     05  GFCODE                  PIC X(2).
020500         88 NO-MORE-GRD      VALUE "10".
020600     05  PFCODE                  PIC X(2).
020700         88 NO-MORE-PRC      VALUE "10".
020800     05  TFCODE                  PIC X(2).
020900     05  ECFCODE                 PIC X(2).
021000     05  OFCODE                  PIC X(2).
021100     05  RFCODE                  PIC X(2).
021200     05  FILLER                  PIC X(2).
021300
021400 COPY HLTHWORK.
021500 COPY GRDWORK.
021600 COPY PRCWORK.
021700 COPY TELCNTL.
021800 COPY EVTCNTL.
021900
022000 01  MORE-DEVICE-SW                PIC X(1) VALUE SPACE.
022100     88 NO-MORE-DEVICE-RECS     VALUE "N".
022200 01  MORE-HLTH-SW                  PIC X(1) VALUE SPACE.
022300     88 NO-MORE-HLTH-RECS       VALUE "N".
022400 01  MORE-GRD-SW                   PIC X(1) VALUE SPACE.
022500     88 NO-MORE-GRD-RECS        VALUE "N".
022600 01  MORE-PRC-SW                   PIC X(1) VALUE SPACE.
022700     88 NO-MORE-PRC-RECS        VALUE "N".
022800 01  HLTH-MATCHED-SW                PIC X(1) VALUE SPACE.
022900     88 HLTH-RECORD-MATCHED     VALUE "Y".
023000 01  GRD-MATCHED-SW                 PIC X(1) VALUE SPACE.
023100     88 GRD-RECORD-MATCHED      VALUE "Y".
023200 01  PRC-MATCHED-SW                 PIC X(1) VALUE SPACE.
023300     88 PRC-RECORD-MATCHED      VALUE "Y".
023400
023500 01  WS-RECOMMEND-SWITCHES.
023600     05  WS-PRIMARY-SET-SW          PIC X VALUE SPACE.
023700         88  PRIMARY-ALREADY-SET    VALUE "Y".
023800     05  WS-HIGH-PRIORITY-SW        PIC X VALUE SPACE.
023900         88  OVERALL-PRIORITY-HIGH  VALUE "Y".
024000     05  FILLER                     PIC X(8).
024100
024200 01  COUNTERS-AND-ACCUMULATORS.
024300     05 DEVICES-READ              PIC S9(7) COMP.
024400     05 DEVICES-PROCESSED         PIC S9(7) COMP.
024500     05 GRADE-EXCELLENT-COUNT     PIC S9(7) COMP.
024600     05 GRADE-GOOD-COUNT          PIC S9(7) COMP.
024700     05 GRADE-FAIR-COUNT          PIC S9(7) COMP.
024800     05 GRADE-POOR-COUNT          PIC S9(7) COMP.
024900     05 ACTION-REQUIRED-COUNT     PIC S9(7) COMP.
025000     05 TOTAL-EST-VALUE           PIC S9(7)V99 VALUE ZERO.
025100     05 TOTAL-EST-VALUE-C REDEFINES TOTAL-EST-VALUE
025200                                   PIC S9(7)V99 COMP-3.
025300     05 FILLER                    PIC X(4).
025400
025500 01  PAGINATION-FIELDS.
025600     05  WS-PAGES                  PIC 9(3) COMP VALUE 1.
025700     05  WS-LINES                  PIC 9(3) COMP VALUE 99.
025800     05  FILLER                    PIC X(4).
025900
026000 01  WS-HDR-REC.
026100     05  FILLER                  PIC X(1) VALUE SPACE.
026200     05  FILLER                  PIC X(20) VALUE SPACE.
026300     05  FILLER                  PIC X(54) VALUE
026400         "LOOPPHONES DEVICE LIFECYCLE VALUATION - SUMMARY REPORT".
026500     05  FILLER                  PIC X(26)
026600                          VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
026700     05  PAGE-NBR-O              PIC ZZ9.
026800
026900 01  WS-COLM-HDR-REC.
027000     05  FILLER            PIC X(4)  VALUE SPACE.
027100     05  FILLER            PIC X(15) VALUE "DEVICE ID".
027200     05  FILLER            PIC X(12) VALUE "GRADE".
027300     05  FILLER            PIC X(11) VALUE "RUL-DAYS".
027400     05  FILLER            PIC X(12) VALUE "FAIL-PROB".
027500     05  FILLER            PIC X(14) VALUE "EST-PRICE".
027600     05  FILLER            PIC X(28) VALUE "PRIMARY ACTION".
027700     05  FILLER            PIC X(8)  VALUE "PRIORITY".
027800
027900 01  WS-DETAIL-REC.
028000     05  FILLER                  PIC X(1) VALUE SPACE.
028100     05  DTL-DEVICE-ID-O          PIC X(15).
028200     05  FILLER                  PIC X(3) VALUE SPACE.
028300     05  DTL-GRADE-O              PIC X(9).
028400     05  FILLER                  PIC X(3) VALUE SPACE.
028500     05  DTL-RUL-DAYS-O           PIC ZZZ9.
028600     05  FILLER                  PIC X(4) VALUE SPACE.
028700     05  DTL-FAIL-PROB-O          PIC 9.999.
028800     05  FILLER                  PIC X(4) VALUE SPACE.
028900     05  DTL-EST-PRICE-O          PIC ZZ,ZZ9.99.
029000     05  FILLER                  PIC X(4) VALUE SPACE.
029100     05  DTL-ACTION-O             PIC X(24).
029200     05  FILLER                  PIC X(3) VALUE SPACE.
029300     05  DTL-PRIORITY-O           PIC X(6).
029400     05  FILLER                  PIC X(38) VALUE SPACE.
029500
029600 01  WS-TOTALS-HDR.
029700     05  FILLER     PIC X(133)
029800               VALUE "RUN TOTALS:".
029900
030000 01  WS-TOTALS-COUNT-LINE.
030100     05  FILLER                  PIC X(3) VALUE SPACE.
030200     05  TOTC-LABEL-O             PIC X(45).
030300     05  FILLER                  PIC X(4) VALUE SPACE.
030400     05  TOTC-VALUE-O             PIC ZZZ,ZZ9.
030500     05  FILLER                  PIC X(60) VALUE SPACE.
030600
030700 01  WS-TOTALS-MONEY-LINE.
030800     05  FILLER                  PIC X(3) VALUE SPACE.
030900     05  TOTM-LABEL-O             PIC X(45).
031000     05  FILLER                  PIC X(4) VALUE SPACE.
031100     05  TOTM-VALUE-O             PIC Z,ZZZ,ZZ9.99.
031200     05  FILLER                  PIC X(58) VALUE SPACE.
031300
031400 01  WS-BLANK-LINE.
031500     05  FILLER     PIC X(132) VALUE SPACE.
031600
031700 COPY ABENDREC.
031800
031900 PROCEDURE DIVISION.
032000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032100     PERFORM 100-MAINLINE THRU 100-EXIT
032200         UNTIL NO-MORE-DEVICE-RECS.
032300     PERFORM 900-CLEANUP THRU 900-EXIT.
032400     MOVE ZERO TO RETURN-CODE.
032500     GOBACK.
032600
032700 000-HOUSEKEEPING.
032800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032900     DISPLAY "******** BEGIN JOB DEVANLYS ********".
033000     OPEN INPUT DEVICE-FILE, HLTHWORK-FILE, GRDWORK-FILE,
033100                PRCWORK-FILE, TELCNTL-FILE, EVTCNTL-FILE.
033200     OPEN OUTPUT ANALYSIS-OUT, REPORT-FILE, SYSOUT.
033300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
033400
033500     READ DEVICE-FILE
033600         AT END MOVE "N" TO MORE-DEVICE-SW
033700     END-READ.
033800     READ HLTHWORK-FILE INTO HEALTH-RESULT-REC
033900         AT END MOVE "N" TO MORE-HLTH-SW
034000     END-READ.
034100     READ GRDWORK-FILE INTO GRADE-RESULT-REC
034200         AT END MOVE "N" TO MORE-GRD-SW
034300     END-READ.
034400     READ PRCWORK-FILE INTO PRICE-RESULT-REC
034500         AT END MOVE "N" TO MORE-PRC-SW
034600     END-READ.
034700 000-EXIT.
034800     EXIT.
034900
035000 100-MAINLINE.
035100     MOVE "100-MAINLINE" TO PARA-NAME.
035200     ADD +1 TO DEVICES-READ.
035300     PERFORM 150-MATCH-WORK-FILES THRU 150-EXIT.
035400     PERFORM 400-BUILD-ANALYSIS-RESULT THRU 400-EXIT.
035500     PERFORM 450-APPLY-RECOMMENDATIONS THRU 450-EXIT.
035600     WRITE FD-ANALYSIS-REC FROM ANALYSIS-RESULT-REC.
035700     PERFORM 500-ACCUM-TOTALS THRU 500-EXIT.
035800     PERFORM 650-PRINT-DETAIL-LINE THRU 650-EXIT.
035900     ADD +1 TO DEVICES-PROCESSED.
036000
036100     READ DEVICE-FILE
036200         AT END MOVE "N" TO MORE-DEVICE-SW
036300     END-READ.
036400 100-EXIT.
036500     EXIT.
036600
036700****** ADVANCES THE THREE WORK-FILE BUFFERS TO THE CURRENT
036800****** DEVICE, IF A MATCHING RECORD EXISTS ON EACH ONE
036900 150-MATCH-WORK-FILES.
037000     MOVE "150-MATCH-WORK-FILES" TO PARA-NAME.
037100     MOVE SPACE TO HLTH-MATCHED-SW.
037200     MOVE SPACE TO GRD-MATCHED-SW.
037300     MOVE SPACE TO PRC-MATCHED-SW.
037400
037500     PERFORM 160-ADVANCE-HLTH-BUFFER THRU 160-EXIT
037600         UNTIL NO-MORE-HLTH-RECS
037700            OR HWK-DEVICE-ID NOT LESS THAN DEV-ID.
037800     IF NOT NO-MORE-HLTH-RECS AND HWK-DEVICE-ID = DEV-ID
037900         MOVE "Y" TO HLTH-MATCHED-SW
038000     END-IF.
038100
038200     PERFORM 170-ADVANCE-GRD-BUFFER THRU 170-EXIT
038300         UNTIL NO-MORE-GRD-RECS
038400            OR GWK-DEVICE-ID NOT LESS THAN DEV-ID.
038500     IF NOT NO-MORE-GRD-RECS AND GWK-DEVICE-ID = DEV-ID
038600         MOVE "Y" TO GRD-MATCHED-SW
038700     END-IF.
038800
038900     PERFORM 180-ADVANCE-PRC-BUFFER THRU 180-EXIT
039000         UNTIL NO-MORE-PRC-RECS
039100            OR PWK-DEVICE-ID NOT LESS THAN DEV-ID.
039200     IF NOT NO-MORE-PRC-RECS AND PWK-DEVICE-ID = DEV-ID
039300         MOVE "Y" TO PRC-MATCHED-SW
039400     END-IF.
039500
039600     IF NOT PRC-RECORD-MATCHED
039700         MOVE "** NO PRICE WORK RECORD FOR THIS DEVICE" TO
039800              ABEND-REASON
039900         GO TO 1000-ABEND-RTN.
040000 150-EXIT.
040100     EXIT.
040200
040300 160-ADVANCE-HLTH-BUFFER.
040400     MOVE "160-ADVANCE-HLTH-BUFFER" TO PARA-NAME.
040500     READ HLTHWORK-FILE INTO HEALTH-RESULT-REC
040600         AT END MOVE "N" TO MORE-HLTH-SW
040700     END-READ.
040800 160-EXIT.
040900     EXIT.
041000
041100 170-ADVANCE-GRD-BUFFER.
041200     MOVE "170-ADVANCE-GRD-BUFFER" TO PARA-NAME.
041300     READ GRDWORK-FILE INTO GRADE-RESULT-REC
041400         AT END MOVE "N" TO MORE-GRD-SW
041500     END-READ.
041600 170-EXIT.
041700     EXIT.
041800
041900 180-ADVANCE-PRC-BUFFER.
042000     MOVE "180-ADVANCE-PRC-BUFFER" TO PARA-NAME.
042100     READ PRCWORK-FILE INTO PRICE-RESULT-REC
042200         AT END MOVE "N" TO MORE-PRC-SW
042300     END-READ.
042400 180-EXIT.
042500     EXIT.
042600
042700****** BUILDS THE OUTPUT RECORD - DEFAULTS WHEN A WORK RECORD
042800****** DID NOT MATCH, REAL VALUES OTHERWISE
042900 400-BUILD-ANALYSIS-RESULT.
043000     MOVE "400-BUILD-ANALYSIS-RESULT" TO PARA-NAME.
043100     MOVE DEV-ID TO ANL-DEVICE-ID.
043200
043300     IF HLTH-RECORD-MATCHED
043400         MOVE HWK-RUL-DAYS         TO ANL-RUL-DAYS
043500         MOVE HWK-FAILURE-PROB     TO ANL-FAILURE-PROB
043600         MOVE HWK-DEGRADATION-RATE TO ANL-DEGRADATION-RATE
043700     ELSE
043800         MOVE 365      TO ANL-RUL-DAYS
043900         MOVE 0.100    TO ANL-FAILURE-PROB
044000         MOVE 0.0500   TO ANL-DEGRADATION-RATE
044100     END-IF.
044200
044300     IF GRD-RECORD-MATCHED
044400         MOVE GWK-GRADE            TO ANL-GRADE
044500         MOVE GWK-GRADE-CONF       TO ANL-GRADE-CONF
044600         MOVE GWK-DAMAGE-SCORE     TO ANL-DAMAGE-SCORE
044700     ELSE
044800         MOVE "GOOD     "          TO ANL-GRADE
044900         MOVE 0.50                 TO ANL-GRADE-CONF
045000         MOVE 0                    TO ANL-DAMAGE-SCORE
045100     END-IF.
045200
045300     MOVE PWK-EST-PRICE     TO ANL-EST-PRICE.
045400     MOVE PWK-PRICE-LOWER   TO ANL-PRICE-LOWER.
045500     MOVE PWK-PRICE-UPPER   TO ANL-PRICE-UPPER.
045600 400-EXIT.
045700     EXIT.
045800
045900****** THE SIX ORDERED RECOMMENDATION RULES - FIRST ONE THAT
046000****** FIRES IS THE PRIMARY ACTION, COLLECTED ACTION-REQUIRED/
046100****** PRIORITY FLAGS ACCUMULATE ACROSS ALL RULES THAT FIRE
046200 450-APPLY-RECOMMENDATIONS.
046300     MOVE "450-APPLY-RECOMMENDATIONS" TO PARA-NAME.
046400     MOVE SPACE  TO WS-PRIMARY-SET-SW.
046500     MOVE SPACE  TO WS-HIGH-PRIORITY-SW.
046600     MOVE SPACES TO ANL-PRIMARY-ACTION.
046700     MOVE "N"    TO ANL-ACTION-REQUIRED.
046800     MOVE ZERO   TO ANL-EST-VALUE.
046900
047000     PERFORM 451-RULE-ONE-TWO THRU 451-EXIT.
047100     PERFORM 452-RULE-THREE   THRU 452-EXIT.
047200     PERFORM 453-RULE-FOUR    THRU 453-EXIT.
047300     PERFORM 454-RULE-FIVE    THRU 454-EXIT.
047400     PERFORM 455-RULE-SIX     THRU 455-EXIT.
047500
047600     IF OVERALL-PRIORITY-HIGH
047700         MOVE "HIGH  " TO ANL-PRIORITY
047800     ELSE
047900         MOVE "MEDIUM" TO ANL-PRIORITY
048000     END-IF.
048100 450-EXIT.
048200     EXIT.
048300
048400****** RULE 1: RUL < 30 - ELSE RULE 2: RUL < 90
048500 451-RULE-ONE-TWO.
048600     MOVE "451-RULE-ONE-TWO" TO PARA-NAME.
048700     IF ANL-RUL-DAYS < 30
048800         IF NOT PRIMARY-ALREADY-SET
048900             MOVE "IMMEDIATE-REFURBISHMENT" TO ANL-PRIMARY-ACTION
049000             COMPUTE ANL-EST-VALUE ROUNDED = ANL-EST-PRICE * 0.50
049100             MOVE "Y" TO WS-PRIMARY-SET-SW
049200         END-IF
049300         MOVE "Y" TO ANL-ACTION-REQUIRED
049400         MOVE "Y" TO WS-HIGH-PRIORITY-SW
049500     ELSE
049600         IF ANL-RUL-DAYS < 90
049700             IF NOT PRIMARY-ALREADY-SET
049800                 MOVE "SCHEDULE-MAINTENANCE" TO ANL-PRIMARY-ACTION
049900                 MOVE "Y" TO WS-PRIMARY-SET-SW
050000             END-IF
050100             MOVE "Y" TO ANL-ACTION-REQUIRED
050200         END-IF
050300     END-IF.
050400 451-EXIT.
050500     EXIT.
050600
050700****** RULE 3: FAILURE PROBABILITY > 0.700
050800 452-RULE-THREE.
050900     MOVE "452-RULE-THREE" TO PARA-NAME.
051000     IF ANL-FAILURE-PROB > 0.700
051100         IF NOT PRIMARY-ALREADY-SET
051200             MOVE "PARTS-HARVESTING" TO ANL-PRIMARY-ACTION
051300             COMPUTE ANL-EST-VALUE ROUNDED = ANL-EST-PRICE * 0.30
051400             MOVE "Y" TO WS-PRIMARY-SET-SW
051500         END-IF
051600         MOVE "Y" TO ANL-ACTION-REQUIRED
051700         MOVE "Y" TO WS-HIGH-PRIORITY-SW
051800     END-IF.
051900 452-EXIT.
052000     EXIT.
052100
052200****** RULE 4: GRADE EXCELLENT
052300 453-RULE-FOUR.
052400     MOVE "453-RULE-FOUR" TO PARA-NAME.
052500     IF ANL-GR-EXCELLENT
052600         IF NOT PRIMARY-ALREADY-SET
052700             MOVE "RESALE" TO ANL-PRIMARY-ACTION
052800             MOVE ANL-EST-PRICE TO ANL-EST-VALUE
052900             MOVE "Y" TO WS-PRIMARY-SET-SW
053000         END-IF
053100     END-IF.
053200 453-EXIT.
053300     EXIT.
053400
053500****** RULE 5: GRADE POOR
053600 454-RULE-FIVE.
053700     MOVE "454-RULE-FIVE" TO PARA-NAME.
053800     IF ANL-GR-POOR
053900         IF NOT PRIMARY-ALREADY-SET
054000             MOVE "RECYCLING" TO ANL-PRIMARY-ACTION
054100             MOVE 50.00 TO ANL-EST-VALUE
054200             MOVE "Y" TO WS-PRIMARY-SET-SW
054300         END-IF
054400     END-IF.
054500 454-EXIT.
054600     EXIT.
054700
054800****** RULE 6: NONE OF THE ABOVE FIRED
054900 455-RULE-SIX.
055000     MOVE "455-RULE-SIX" TO PARA-NAME.
055100     IF NOT PRIMARY-ALREADY-SET
055200         MOVE "CONTINUE-MONITORING" TO ANL-PRIMARY-ACTION
055300         MOVE "Y" TO WS-PRIMARY-SET-SW
055400     END-IF.
055500 455-EXIT.
055600     EXIT.
055700
055800 500-ACCUM-TOTALS.
055900     MOVE "500-ACCUM-TOTALS" TO PARA-NAME.
056000     EVALUATE TRUE
056100         WHEN ANL-GR-EXCELLENT
056200             ADD +1 TO GRADE-EXCELLENT-COUNT
056300         WHEN ANL-GR-GOOD
056400             ADD +1 TO GRADE-GOOD-COUNT
056500         WHEN ANL-GR-FAIR
056600             ADD +1 TO GRADE-FAIR-COUNT
056700         WHEN ANL-GR-POOR
056800             ADD +1 TO GRADE-POOR-COUNT
056900     END-EVALUATE.
057000
057100     IF ANL-ACTION-IS-REQUIRED
057200         ADD +1 TO ACTION-REQUIRED-COUNT
057300     END-IF.
057400
057500     ADD ANL-EST-PRICE TO TOTAL-EST-VALUE.
057600 500-EXIT.
057700     EXIT.
057800
057900 600-PAGE-BREAK.
058000     MOVE "600-PAGE-BREAK" TO PARA-NAME.
058100     PERFORM 610-PRINT-HEADING THRU 610-EXIT.
058200 600-EXIT.
058300     EXIT.
058400
058500 610-PRINT-HEADING.
058600     MOVE "610-PRINT-HEADING" TO PARA-NAME.
058700     MOVE WS-PAGES TO PAGE-NBR-O.
058800     IF WS-PAGES = 1
058900         WRITE RPT-REC FROM WS-HDR-REC
059000             AFTER ADVANCING 1
059100     ELSE
059200         WRITE RPT-REC FROM WS-HDR-REC
059300             AFTER ADVANCING TOP-OF-FORM
059400     END-IF.
059500     ADD +1 TO WS-PAGES.
059600     WRITE RPT-REC FROM WS-BLANK-LINE
059700         AFTER ADVANCING 1.
059800     WRITE RPT-REC FROM WS-COLM-HDR-REC
059900         AFTER ADVANCING 1.
060000     WRITE RPT-REC FROM WS-BLANK-LINE
060100         AFTER ADVANCING 1.
060200     MOVE ZERO TO WS-LINES.
060300 610-EXIT.
060400     EXIT.
060500
060600 650-PRINT-DETAIL-LINE.
060700     MOVE "650-PRINT-DETAIL-LINE" TO PARA-NAME.
060800     IF WS-LINES > 50
060900         PERFORM 600-PAGE-BREAK THRU 600-EXIT
061000     END-IF.
061100
061200     MOVE ANL-DEVICE-ID     TO DTL-DEVICE-ID-O.
061300     MOVE ANL-GRADE         TO DTL-GRADE-O.
061400     MOVE ANL-RUL-DAYS      TO DTL-RUL-DAYS-O.
061500     MOVE ANL-FAILURE-PROB  TO DTL-FAIL-PROB-O.
061600     MOVE ANL-EST-PRICE     TO DTL-EST-PRICE-O.
061700     MOVE ANL-PRIMARY-ACTION TO DTL-ACTION-O.
061800     MOVE ANL-PRIORITY      TO DTL-PRIORITY-O.
061900
062000     WRITE RPT-REC FROM WS-DETAIL-REC
062100         AFTER ADVANCING 1.
062200     ADD +1 TO WS-LINES.
062300 650-EXIT.
062400     EXIT.
062500
062600****** TOTALS BLOCK - ONE LINE PER STATISTIC, AS LISTED IN THE
062700****** REPORTS SECTION OF THE VALUATION SPEC
062800 700-PRINT-TOTALS.
062900     MOVE "700-PRINT-TOTALS" TO PARA-NAME.
063000     WRITE RPT-REC FROM WS-BLANK-LINE
063100         AFTER ADVANCING 1.
063200     WRITE RPT-REC FROM WS-TOTALS-HDR
063300         AFTER ADVANCING 2.
063400
063500     MOVE "DEVICES PROCESSED" TO TOTC-LABEL-O.
063600     MOVE DEVICES-PROCESSED TO TOTC-VALUE-O.
063700     WRITE RPT-REC FROM WS-TOTALS-COUNT-LINE
063800         AFTER ADVANCING 2.
063900
064000     MOVE "DEVICES GRADED EXCELLENT" TO TOTC-LABEL-O.
064100     MOVE GRADE-EXCELLENT-COUNT TO TOTC-VALUE-O.
064200     WRITE RPT-REC FROM WS-TOTALS-COUNT-LINE
064300         AFTER ADVANCING 1.
064400
064500     MOVE "DEVICES GRADED GOOD" TO TOTC-LABEL-O.
064600     MOVE GRADE-GOOD-COUNT TO TOTC-VALUE-O.
064700     WRITE RPT-REC FROM WS-TOTALS-COUNT-LINE
064800         AFTER ADVANCING 1.
064900
065000     MOVE "DEVICES GRADED FAIR" TO TOTC-LABEL-O.
065100     MOVE GRADE-FAIR-COUNT TO TOTC-VALUE-O.
065200     WRITE RPT-REC FROM WS-TOTALS-COUNT-LINE
065300         AFTER ADVANCING 1.
065400
065500     MOVE "DEVICES GRADED POOR" TO TOTC-LABEL-O.
065600     MOVE GRADE-POOR-COUNT TO TOTC-VALUE-O.
065700     WRITE RPT-REC FROM WS-TOTALS-COUNT-LINE
065800         AFTER ADVANCING 1.
065900
066000     MOVE "DEVICES WITH ACTION REQUIRED" TO TOTC-LABEL-O.
066100     MOVE ACTION-REQUIRED-COUNT TO TOTC-VALUE-O.
066200     WRITE RPT-REC FROM WS-TOTALS-COUNT-LINE
066300         AFTER ADVANCING 2.
066400
066500     MOVE "TOTAL ESTIMATED RESALE VALUE" TO TOTM-LABEL-O.
066600     MOVE TOTAL-EST-VALUE TO TOTM-VALUE-O.
066700     WRITE RPT-REC FROM WS-TOTALS-MONEY-LINE
066800         AFTER ADVANCING 2.
066900
067000     MOVE "TELEMETRY TRANSACTIONS REJECTED" TO TOTC-LABEL-O.
067100     MOVE TCT-REJECTED-COUNT TO TOTC-VALUE-O.
067200     WRITE RPT-REC FROM WS-TOTALS-COUNT-LINE
067300         AFTER ADVANCING 2.
067400
067500     MOVE "LIFECYCLE EVENTS POSTED" TO TOTC-LABEL-O.
067600     MOVE ECT-POSTED-COUNT TO TOTC-VALUE-O.
067700     WRITE RPT-REC FROM WS-TOTALS-COUNT-LINE
067800         AFTER ADVANCING 1.
067900
068000     MOVE "LIFECYCLE EVENTS REJECTED" TO TOTC-LABEL-O.
068100     MOVE ECT-REJECTED-COUNT TO TOTC-VALUE-O.
068200     WRITE RPT-REC FROM WS-TOTALS-COUNT-LINE
068300         AFTER ADVANCING 1.
068400 700-EXIT.
068500     EXIT.
068600
068700 700-CLOSE-FILES.
068800     MOVE "700-CLOSE-FILES" TO PARA-NAME.
068900     CLOSE DEVICE-FILE, HLTHWORK-FILE, GRDWORK-FILE, PRCWORK-FILE,
069000           TELCNTL-FILE, EVTCNTL-FILE, ANALYSIS-OUT,
069100           REPORT-FILE, SYSOUT.
069200 750-EXIT.
069300     EXIT.
069400
069500 900-CLEANUP.
069600     MOVE "900-CLEANUP" TO PARA-NAME.
069700     READ TELCNTL-FILE INTO TELEMETRY-CONTROL-REC
069800         AT END MOVE ZERO TO TCT-REJECTED-COUNT
069900     END-READ.
070000     READ EVTCNTL-FILE INTO EVENT-CONTROL-REC
070100         AT END
070200         MOVE ZERO TO ECT-POSTED-COUNT
070300         MOVE ZERO TO ECT-REJECTED-COUNT
070400     END-READ.
070500
070600     PERFORM 610-PRINT-HEADING THRU 610-EXIT.
070700     PERFORM 700-PRINT-TOTALS THRU 700-EXIT.
070800     PERFORM 700-CLOSE-FILES THRU 750-EXIT.
070900
071000     DISPLAY "** DEVICES READ FROM DEVICE MASTER **".
071100     DISPLAY DEVICES-READ.
071200     DISPLAY "** DEVICES PROCESSED **".
071300     DISPLAY DEVICES-PROCESSED.
071400
071500     DISPLAY "******** NORMAL END OF JOB DEVANLYS ********".
071600 900-EXIT.
071700     EXIT.
071800
071900 1000-ABEND-RTN.
072000     WRITE SYSOUT-REC FROM ABEND-REC.
072100     PERFORM 700-CLOSE-FILES THRU 750-EXIT.
072200     DISPLAY "*** ABNORMAL END OF JOB-DEVANLYS ***" UPON CONSOLE.
072300     DIVIDE ZERO-VAL INTO ONE-VAL.
