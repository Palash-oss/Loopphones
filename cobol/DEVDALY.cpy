000100******************************************************************
000200*    COPYBOOK   :  DEVDALY                                      *
000300*    DESCRIPTION :  DAILY TELEMETRY SNAPSHOT RECORD - ONE PER    *
000400*                   DEVICE PER SENSOR UPLOAD, SORTED BY DEVICE   *
000500*                   ID THEN SEQUENCE NUMBER.  A SINGLE TRAILER   *
000600*                   RECORD CARRIES THE RUN COUNT FOR BALANCING.  *
000700*                   MODELED ON THE SHOP'S STANDARD DAILY-UPLOAD  *
000800*                   COPYBOOK LAYOUT - DETAIL REC PLUS TRAILER.   *
000900******************************************************************
001000*  CHANGE LOG                                                   *
001100*  04/02/93  JS   ORIGINAL COPYBOOK, WAREHOUSE SCAN UPLOADS.     *
001200*  07/17/96  RPK  ADDED OCCURS TABLE FOR BIN-LOCATION CODES.     *
001300*  06/09/98  MM   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PRESENT,   *
001400*                 NO CHANGE REQUIRED.  SIGNED OFF PER Y2K-0098.  *
001500*  09/14/01  TGD  REBUILT FOR THE TELEMETRY SNAPSHOT FILE -      *
001600*                 REPLACED BIN/SCAN FIELDS WITH BATTERY AND      *
001700*                 THERMAL TELEMETRY FIELDS.                      *
001800*  02/28/02  TGD  ADDED TEL-UPLOAD-SITE AND TEL-FIRMWARE-VER     *
001900*                 RESERVED FIELDS FOR THE FIELD-SERVICE TEAM.    *
002000******************************************************************
002100 01  TELEMETRY-DAILY-REC.
002200     05  TEL-RECORD-TYPE             PIC X(1).
002300         88  TEL-DETAIL-REC          VALUE "D".
002400         88  TEL-TRAILER-REC         VALUE "T".
002500     05  TEL-DEVICE-ID                PIC X(15).
002600     05  TEL-SEQ                      PIC 9(4).
002700     05  TEL-BATT-CYCLES              PIC 9(5).
002800     05  TEL-BATT-HEALTH              PIC 9(3)V99.
002900     05  TEL-BATT-HEALTH-COMP REDEFINES TEL-BATT-HEALTH
003000                                      PIC 9(3)V99 COMP-3.
003100     05  TEL-BATT-VOLTAGE             PIC 9(2)V99.
003200     05  TEL-BATT-TEMP                PIC S9(3)V99.
003300     05  TEL-THERMAL-EVENTS           PIC 9(3).
003400     05  TEL-CRASH-COUNT              PIC 9(3).
003500******************************************************************
003600*  RESERVED FIELDS - UPLOAD-SITE METADATA, NOT USED IN THE       *
003700*  HEALTH-PREDICTION CALCULATIONS.                               *
003800******************************************************************
003900     05  TEL-UPLOAD-TIMESTAMP.
004000         10  TEL-UPLOAD-CCYY          PIC 9(4).
004100         10  TEL-UPLOAD-MM            PIC 9(2).
004200         10  TEL-UPLOAD-DD            PIC 9(2).
004300         10  TEL-UPLOAD-HHMMSS        PIC 9(6).
004400     05  TEL-UPLOAD-SITE              PIC X(8).
004500     05  TEL-FIRMWARE-VER             PIC X(6).
004600     05  TEL-SIGNAL-STRENGTH          PIC S9(3).
004700     05  FILLER                       PIC X(126).
004800
004900 01  TELEMETRY-TRAILER-REC.
005000     05  TEL-TRL-RECORD-TYPE          PIC X(1).
005100     05  TEL-TRL-RECORD-COUNT         PIC 9(9).
005200     05  TEL-TRL-REJECT-COUNT         PIC 9(7).
005300     05  FILLER                       PIC X(185).
