000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DEVEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/14/01.
000600 DATE-COMPILED. 09/14/01.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY TELEMETRY SNAPSHOT FILE
001300*          UPLOADED FROM THE FIELD DEVICES.
001400*
001500*          IT CONTAINS ONE RECORD FOR EVERY SNAPSHOT TAKEN OF A
001600*          REGISTERED DEVICE, SORTED BY DEVICE ID THEN SEQUENCE.
001700*
001800*          THE PROGRAM LOADS THE DEVICE MASTER INTO A SEARCHABLE
001900*          TABLE (THE MASTER IS SMALL ENOUGH TO FIT IN STORAGE -
002000*          NO VSAM RANDOM READ IS NEEDED HERE), EDITS EACH
002100*          SNAPSHOT AGAINST THAT TABLE, BALANCES FINAL RECORDS-
002200*          READ AGAINST A TRAILER REC, AND WRITES A "GOOD"
002300*          TELEMETRY OUTPUT FILE PLUS A REJECTS FILE.
002400*
002500******************************************************************
002600*
002700*          INPUT FILE              -   LPV.DEVMSTR  (TABLE LOAD)
002800*          INPUT FILE              -   LPV.TELDATA
002900*          OUTPUT FILE PRODUCED    -   LPV.TELEVALD
003000*          OUTPUT REJECTS FILE     -   LPV.TELEREJ
003100*          OUTPUT CONTROL FILE     -   LPV.TELCNTL
003200*          DUMP FILE               -   SYSOUT
003300*
003400******************************************************************
003500*  CHANGE LOG                                                   *
003600*  09/14/01  TGD  ORIGINAL - BUILT ON THE SHOP'S STANDARD DAILY- *
003650*                 EDIT JOB PATTERN FOR THE TELEMETRY SNAPSHOT    *
003680*                 FILE.                                         *
003900*  10/02/01  TGD  REPLACED THE EARLIER VSAM DEVICE-MASTER        *
003950*                 RANDOM READ WITH AN IN-MEMORY DEVICE TABLE AND *
004050*                 SEARCH - TICKET LPV-009, DEVICE MASTER IS      *
004080*                 SEQUENTIAL NOW.                                *
004200*  01/17/02  KLP  ADDED TELEMETRY-FILE FIELD-RANGE EDITS.        *
004300*  06/09/98  MM   Y2K REVIEW - WS-DATE IS A 6-DIGIT WORK FIELD   *
004400*                 USED ONLY FOR DISPLAY, NOT STORED. NO CHANGE   *
004500*                 REQUIRED.  SIGNED OFF PER Y2K-0098.            *
004600*  04/11/03  KLP  REJECT COUNT WAS NOT CARRIED TO THE TRAILER -  *
004700*                 FIXED PER TICKET LPV-061.                     *
004800*  05/20/03  KLP  ADDED TELCNTL ONE-RECORD CONTROL FILE SO THE   *
004900*                 REJECT COUNT CAN REACH DEVANLYS'S SUMMARY      *
005000*                 REPORT - TICKET LPV-070.                      *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT DEVICE-FILE
006500     ASSIGN TO UT-S-DEVMSTR
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS DFCODE.
006800
006900     SELECT TELDATA-FILE
007000     ASSIGN TO UT-S-TELDATA
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS IFCODE.
007300
007400     SELECT TELEVALD-FILE
007500     ASSIGN TO UT-S-TELEVALD
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT TELEREJ-FILE
008000     ASSIGN TO UT-S-TELEREJ
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS RFCODE.
008300
008400****** ONE-RECORD CONTROL FILE - REJECT COUNT FORWARD TO DEVANLYS
008500     SELECT TELCNTL-FILE
008600     ASSIGN TO UT-S-TELCNTL
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS CFCODE.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  SYSOUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 144 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS SYSOUT-REC.
009800 01  SYSOUT-REC  PIC X(144).
009900
010000****** DEVICE MASTER - SEQUENTIAL, SORTED BY DEV-ID - LOADED
010100****** WHOLE INTO THE WORKING-STORAGE TABLE BELOW AT STARTUP
010200 FD  DEVICE-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 152 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS FD-DEVICE-REC.
010800 01  FD-DEVICE-REC.
010900     COPY DEVMSTR.
011000
011100****** THIS FILE IS THE SORTED TELEMETRY SNAPSHOT DATA
011200****** THERE ARE TWO RECORD FORMATS - DETAIL AND TRAILER RECS
011300****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
011400 FD  TELDATA-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 202 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS FD-TELDATA-REC.
012000 01  FD-TELDATA-REC                   PIC X(202).
012100
012200****** THIS FILE IS WRITTEN FOR ALL SNAPSHOTS THAT PASS THE
012300****** PROGRAM'S EDIT ROUTINES
012400 FD  TELEVALD-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 202 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS FD-TELEVALD-REC.
013000 01  FD-TELEVALD-REC                  PIC X(202).
013100
013200****** REJECTED SNAPSHOTS - UNKNOWN DEVICE ID OR FAILED EDITS
013300 FD  TELEREJ-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 242 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS FD-TELEREJ-REC.
013900 01  FD-TELEREJ-REC.
014000     05  REJ-MSG                      PIC X(40).
014100     05  REJ-REST-OF-REC              PIC X(202).
014200
014300****** ONE-RECORD CONTROL FILE FOR THE REJECT COUNT
014400 FD  TELCNTL-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 17 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS FD-TELCNTL-REC.
015000 01  FD-TELCNTL-REC                   PIC X(17).
015100
015200 WORKING-STORAGE SECTION.
015300
015400 01  FILE-STATUS-CODES.
015500     05  IFCODE                  PIC X(2).
015600         88 CODE-READ     VALUE SPACES.
015700         88 NO-MORE-DATA  VALUE "10".
015800     05  OFCODE                  PIC X(2).
015900         88 CODE-WRITE    VALUE SPACES.
016000     05  RFCODE                  PIC X(2).
016100         88 CODE-WRITE    VALUE SPACES.
016200     05  CFCODE                  PIC X(2).
016300     05  DFCODE                  PIC X(2).
016400         88 DEVTBL-READ   VALUE SPACES.
016500         88 NO-MORE-DEVTBL VALUE "10".
016600     05  FILLER                  PIC X(4).
016700
016800 COPY DEVDALY.
016900 COPY TELCNTL.
017000
017100 01  WS-DEVICE-TABLE.
017200     05  DEV-TABLE-REC OCCURS 500 TIMES
017300                       INDEXED BY DEV-IDX ASCENDING KEY IS
017400                       DEV-TABLE-ID.
017500         10  DEV-TABLE-ID          PIC X(15).
017600         10  DEV-TABLE-STATUS      PIC X(12).
017700
017800 01  WS-DEVICE-TABLE-ALT REDEFINES WS-DEVICE-TABLE.
017900     05  DEV-TABLE-RAW OCCURS 500 TIMES PIC X(27).
018000
018100 77  WS-DATE                      PIC 9(6).
018200 77  WS-DEVICE-COUNT               PIC 9(4) COMP VALUE ZERO.
018300 01  MORE-DEVTBL-SW                PIC X(1) VALUE SPACE.
018400     88 NO-MORE-DEVTBL-RECS     VALUE "N".
018500 01  MORE-TELDATA-SW                PIC X(1) VALUE SPACE.
018600     88 NO-MORE-TELDATA-RECS     VALUE "N".
018700 01  ERROR-FOUND-SW                 PIC X(1) VALUE "N".
018800     88 EDIT-ERROR-FOUND         VALUE "Y".
018900     88 VALID-RECORD             VALUE "N".
019000
019100 01  COUNTERS-AND-ACCUMULATORS.
019200     05 RECORDS-READ              PIC S9(9) COMP.
019300     05 RECORDS-WRITTEN           PIC S9(9) COMP.
019400     05 RECORDS-REJECTED          PIC S9(7) COMP.
019500     05 FILLER                    PIC X(4).
019600
019700 COPY ABENDREC.
019800
019900 PROCEDURE DIVISION.
020000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020100     PERFORM 050-LOAD-DEVICE-TABLE THRU 050-EXIT
020200         UNTIL NO-MORE-DEVTBL-RECS.
020300     PERFORM 100-MAINLINE THRU 100-EXIT
020400         UNTIL NO-MORE-TELDATA-RECS OR TEL-TRAILER-REC.
020500     PERFORM 900-CLEANUP THRU 900-EXIT.
020600     MOVE ZERO TO RETURN-CODE.
020700     GOBACK.
020800
020900 000-HOUSEKEEPING.
021000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021100     DISPLAY "******** BEGIN JOB DEVEDIT ********".
021200     ACCEPT  WS-DATE FROM DATE.
021300     OPEN INPUT DEVICE-FILE, TELDATA-FILE.
021400     OPEN OUTPUT TELEVALD-FILE, TELEREJ-FILE, TELCNTL-FILE,
021500                 SYSOUT.
021600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021700     SET DEV-IDX TO 1.
021800
021900     READ TELDATA-FILE INTO TELEMETRY-DAILY-REC
022000         AT END
022100         MOVE "N" TO MORE-TELDATA-SW
022200         GO TO 000-EXIT
022300     END-READ
022400
022500     ADD +1 TO RECORDS-READ.
022600 000-EXIT.
022700     EXIT.
022800
022900 050-LOAD-DEVICE-TABLE.
023000     MOVE "050-LOAD-DEVICE-TABLE" TO PARA-NAME.
023100     READ DEVICE-FILE
023200         AT END
023300         MOVE "N" TO MORE-DEVTBL-SW
023400         GO TO 050-EXIT
023500     END-READ
023600
023700     MOVE DEV-ID     TO DEV-TABLE-ID(DEV-IDX).
023800     MOVE DEV-STATUS TO DEV-TABLE-STATUS(DEV-IDX).
023900     ADD +1 TO WS-DEVICE-COUNT.
024000     SET DEV-IDX UP BY 1.
024100 050-EXIT.
024200     EXIT.
024300
024400 100-MAINLINE.
024500     MOVE "100-MAINLINE" TO PARA-NAME.
024600     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
024700
024800     IF VALID-RECORD
024900         ADD +1 TO RECORDS-WRITTEN
025000         WRITE FD-TELEVALD-REC FROM TELEMETRY-DAILY-REC
025100     ELSE
025200         ADD +1 TO RECORDS-REJECTED
025300         PERFORM 710-WRITE-REJECT THRU 710-EXIT.
025400
025500     READ TELDATA-FILE INTO TELEMETRY-DAILY-REC
025600         AT END
025700         MOVE "N" TO MORE-TELDATA-SW
025800         GO TO 100-EXIT
025900     END-READ
026000
026100     ADD +1 TO RECORDS-READ.
026200 100-EXIT.
026300     EXIT.
026400
026500 300-FIELD-EDITS.
026600     MOVE "300-FIELD-EDITS" TO PARA-NAME.
026700     MOVE "N" TO ERROR-FOUND-SW.
026800
026900     IF TEL-DEVICE-ID = SPACES
027000         MOVE "*** BLANK DEVICE ID ON TELEMETRY REC" TO REJ-MSG
027100         MOVE "Y" TO ERROR-FOUND-SW
027200         GO TO 300-EXIT.
027300
027400     IF TEL-BATT-HEALTH IS NOT NUMERIC
027500     OR TEL-BATT-HEALTH > 100.00
027600         MOVE "*** INVALID BATTERY HEALTH PERCENT" TO REJ-MSG
027700         MOVE "Y" TO ERROR-FOUND-SW
027800         GO TO 300-EXIT.
027900
028000     IF TEL-BATT-CYCLES IS NOT NUMERIC
028100         MOVE "*** NON-NUMERIC BATTERY CYCLE COUNT" TO REJ-MSG
028200         MOVE "Y" TO ERROR-FOUND-SW
028300         GO TO 300-EXIT.
028400
028500     PERFORM 500-DEVICE-LOOKUP-EDIT THRU 500-EXIT.
028600
028700 300-EXIT.
028800     EXIT.
028900
029000 500-DEVICE-LOOKUP-EDIT.
029100     MOVE "500-DEVICE-LOOKUP-EDIT" TO PARA-NAME.
029200     SEARCH ALL DEV-TABLE-REC
029300         AT END
029400             MOVE "*** DEVICE ID NOT FOUND ON DEVICE MASTER"
029500                  TO REJ-MSG
029600             MOVE "Y" TO ERROR-FOUND-SW
029700         WHEN DEV-TABLE-ID(DEV-IDX) = TEL-DEVICE-ID
029800             CONTINUE
029900     END-SEARCH.
030000 500-EXIT.
030100     EXIT.
030200
030300 700-CLOSE-FILES.
030400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
030500     CLOSE DEVICE-FILE, TELDATA-FILE, TELEVALD-FILE,
030600           TELEREJ-FILE, TELCNTL-FILE, SYSOUT.
030700 700-EXIT.
030800     EXIT.
030900
031000 710-WRITE-REJECT.
031100     MOVE "710-WRITE-REJECT" TO PARA-NAME.
031200     MOVE TELEMETRY-DAILY-REC TO REJ-REST-OF-REC.
031300     WRITE FD-TELEREJ-REC.
031400 710-EXIT.
031500     EXIT.
031600
031700 900-CLEANUP.
031800     MOVE "900-CLEANUP" TO PARA-NAME.
031900     IF NOT TEL-TRAILER-REC
032000         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
032100         GO TO 1000-ABEND-RTN.
032200
032300     MOVE TELEMETRY-DAILY-REC TO TELEMETRY-TRAILER-REC.
032400
032500     IF RECORDS-READ NOT EQUAL TO TEL-TRL-RECORD-COUNT
032600         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
032700                              TO ABEND-REASON
032800         MOVE RECORDS-READ         TO ACTUAL-VAL
032900         MOVE TEL-TRL-RECORD-COUNT TO EXPECTED-VAL
033000         WRITE SYSOUT-REC FROM ABEND-REC
033100         GO TO 1000-ABEND-RTN.
033200
033300     MOVE "T"              TO TEL-TRL-RECORD-TYPE.
033400     MOVE RECORDS-WRITTEN  TO TEL-TRL-RECORD-COUNT.
033500     MOVE RECORDS-REJECTED TO TEL-TRL-REJECT-COUNT.
033600     WRITE FD-TELEVALD-REC FROM TELEMETRY-TRAILER-REC.
033700
033800     MOVE RECORDS-REJECTED TO TCT-REJECTED-COUNT.
033900     WRITE FD-TELCNTL-REC FROM TELEMETRY-CONTROL-REC.
034000
034100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
034200
034300     DISPLAY "** TELEMETRY RECORDS READ **".
034400     DISPLAY RECORDS-READ.
034500     DISPLAY "** TELEMETRY RECORDS WRITTEN **".
034600     DISPLAY RECORDS-WRITTEN.
034700     DISPLAY "** TELEMETRY RECORDS REJECTED **".
034800     DISPLAY RECORDS-REJECTED.
034900
035000     DISPLAY "******** NORMAL END OF JOB DEVEDIT ********".
035100 900-EXIT.
035200     EXIT.
035300
035400 1000-ABEND-RTN.
035500     WRITE SYSOUT-REC FROM ABEND-REC.
035600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
035700     DISPLAY "*** ABNORMAL END OF JOB-DEVEDIT ***" UPON CONSOLE.
035800     DIVIDE ZERO-VAL INTO ONE-VAL.
