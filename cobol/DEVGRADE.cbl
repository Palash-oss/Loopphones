000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DEVGRADE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/24/01.
000600 DATE-COMPILED. 09/24/01.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE GRADING ENGINE.  IT READS THE
001300*          GRADING INTAKE FILE - AT MOST ONE DAMAGE-COUNT RECORD
001400*          PER DEVICE, PRODUCED UPSTREAM BY THE PHOTO-INSPECTION
001500*          STEP - AND CALLS VALUCALC TO TURN THE FOUR DAMAGE
001600*          COUNTS INTO A DAMAGE SCORE, A CONDITION GRADE AND A
001700*          CONFIDENCE FIGURE.
001800*
001900*          IT ALSO WORKS OUT THE GRADE-SCORE AND THE SCREEN/BODY
002000*          DAMAGE SCORES THAT THE PRICING ENGINE NEEDS - THESE ARE
002100*          NOT PART OF THE GRADE ITSELF, SO THEY ARE COMPUTED
002200*          RIGHT HERE RATHER THAN IN VALUCALC.
002300*
002400******************************************************************
002500*
002600*          INPUT FILE               -   LPV.GRDDATA
002700*          OUTPUT WORK FILE         -   LPV.GRDWORK
002800*          DUMP FILE                -   SYSOUT
002900*
003000******************************************************************
003100*  CHANGE LOG                                                   *
003200*  09/24/01  TGD  ORIGINAL - BUILT ON THE SHOP'S STANDARD        *
003250*                 LOOKUP-JOB PATTERN FOR THE GRADING WORK FILE.  *
003400*  10/22/01  TGD  ADDED THE GRADE-SCORE/SCREEN-DMG/BODY-DMG      *
003500*                 DERIVATION FOR THE PRICING ENGINE - TICKET    *
003600*                 LPV-021.                                      *
003700*  06/09/98  MM   Y2K REVIEW - NO DATE ARITHMETIC IN THIS JOB,   *
003800*                 NO CHANGE REQUIRED.  SIGNED OFF PER Y2K-0098.  *
003900*  03/11/03  KLP  SCREEN/BODY DAMAGE SCORE WAS NOT CAPPED AT 10  *
004000*                 - FIXED PER TICKET LPV-057.                   *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT GRDDATA-FILE
005500     ASSIGN TO UT-S-GRDDATA
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS IFCODE.
005800
005900     SELECT GRDWORK-FILE
006000     ASSIGN TO UT-S-GRDWORK
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 144 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC  PIC X(144).
007300
007400****** GRADING INTAKE - DETAIL AND TRAILER FORMATS
007500 FD  GRDDATA-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 99 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS FD-GRDDATA-REC.
008100 01  FD-GRDDATA-REC                   PIC X(99).
008200
008300****** ONE RESULT RECORD PER DEVICE GRADED
008400 FD  GRDWORK-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 55 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS FD-GRDWORK-REC.
009000 01  FD-GRDWORK-REC                   PIC X(55).
009100
009200 WORKING-STORAGE SECTION.
009300
009400 01  FILE-STATUS-CODES.
009500     05  IFCODE                  PIC X(2).
009600         88 CODE-READ     VALUE SPACES.
009700         88 NO-MORE-DATA  VALUE "10".
009800     05  OFCODE                  PIC X(2).
009900         88 CODE-WRITE    VALUE SPACES.
010000     05  FILLER                  PIC X(4).
010100
010200 COPY GRDDALY.
010300 COPY GRDWORK.
010400
010500 01  MORE-GRDDATA-SW                PIC X(1) VALUE SPACE.
010600     88 NO-MORE-GRDDATA-RECS     VALUE "N".
010700
010800 01  WS-WORK-FIELDS.
010900     05  WS-SCREEN-DMG-RAW         PIC 9(3) VALUE ZERO.
011000     05  WS-SCREEN-DMG-RAW-C REDEFINES WS-SCREEN-DMG-RAW
011100                                   PIC 9(3) COMP-3.
011200     05  WS-BODY-DMG-RAW           PIC 9(3) VALUE ZERO.
011300     05  WS-BODY-DMG-RAW-C REDEFINES WS-BODY-DMG-RAW
011400                                   PIC 9(3) COMP-3.
011500     05  WS-GRADE-SCORE            PIC 9(1) VALUE ZERO.
011600     05  FILLER                    PIC X(10).
011700
011800 01  WS-TRAILER-COUNT-BUFFER        PIC 9(9) VALUE ZERO.
011900 01  WS-TRAILER-COUNT-ALT REDEFINES WS-TRAILER-COUNT-BUFFER
012000                                   PIC 9(9) COMP-3.
012100
012200 01  COUNTERS-AND-ACCUMULATORS.
012300     05 RECORDS-READ              PIC S9(9) COMP.
012400     05 DEVICES-WRITTEN           PIC S9(7) COMP.
012500     05 FILLER                    PIC X(4).
012600
012700 01  VALU-LINKAGE-REC.
012800     05  VALU-CALC-TYPE-SW            PIC X.
012900     05  FILLER                       PIC X(34).
013000     05  VALU-SCREEN-SCRATCHES        PIC 9(3).
013100     05  VALU-SCREEN-CRACKS           PIC 9(3).
013200     05  VALU-BODY-SCRATCHES          PIC 9(3).
013300     05  VALU-BODY-DENTS              PIC 9(3).
013400     05  VALU-DAMAGE-SCORE            PIC 9(3).
013500     05  VALU-GRADE                   PIC X(9).
013600     05  VALU-GRADE-CONF              PIC 9V99.
013700     05  FILLER                       PIC X(81).
013800 01  VALU-RETURN-CD                   PIC 9(4) COMP.
013900
014000 COPY ABENDREC.
014100
014200 PROCEDURE DIVISION.
014300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014400     PERFORM 100-MAINLINE THRU 100-EXIT
014500         UNTIL NO-MORE-GRDDATA-RECS OR GRD-TRAILER-REC.
014600     PERFORM 900-CLEANUP THRU 900-EXIT.
014700     MOVE ZERO TO RETURN-CODE.
014800     GOBACK.
014900
015000 000-HOUSEKEEPING.
015100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015200     DISPLAY "******** BEGIN JOB DEVGRADE ********".
015300     OPEN INPUT GRDDATA-FILE.
015400     OPEN OUTPUT GRDWORK-FILE, SYSOUT.
015500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
015600
015700     READ GRDDATA-FILE INTO GRADING-DAILY-REC
015800         AT END
015900         MOVE "N" TO MORE-GRDDATA-SW
016000         GO TO 000-EXIT
016100     END-READ
016200
016300     ADD +1 TO RECORDS-READ.
016400 000-EXIT.
016500     EXIT.
016600
016700 100-MAINLINE.
016800     MOVE "100-MAINLINE" TO PARA-NAME.
016900     PERFORM 200-EDIT-GRADING-REC THRU 200-EXIT.
017000     PERFORM 300-CALC-GRADE-RESULT THRU 300-EXIT.
017100     WRITE FD-GRDWORK-REC FROM GRADE-RESULT-REC.
017200     ADD +1 TO DEVICES-WRITTEN.
017300
017400     READ GRDDATA-FILE INTO GRADING-DAILY-REC
017500         AT END
017600         MOVE "N" TO MORE-GRDDATA-SW
017700         GO TO 100-EXIT
017800     END-READ
017900
018000     ADD +1 TO RECORDS-READ.
018100 100-EXIT.
018200     EXIT.
018300
018400 200-EDIT-GRADING-REC.
018500     MOVE "200-EDIT-GRADING-REC" TO PARA-NAME.
018600     IF GRD-DEVICE-ID = SPACES
018700         MOVE "** BLANK DEVICE ID ON GRADING REC" TO ABEND-REASON
018800         GO TO 1000-ABEND-RTN.
018900 200-EXIT.
019000     EXIT.
019100
019200****** CALLS VALUCALC FOR THE GRADE/CONFIDENCE, THEN DERIVES THE
019300****** GRADE-SCORE AND SCREEN/BODY DAMAGE SCORES THE PRICING
019400****** ENGINE NEEDS - THESE TWO ARE CAPPED AT 10 PER THE RULES
019500 300-CALC-GRADE-RESULT.
019600     MOVE "300-CALC-GRADE-RESULT" TO PARA-NAME.
019700     MOVE "G"                   TO VALU-CALC-TYPE-SW.
019800     MOVE GRD-SCREEN-SCRATCHES  TO VALU-SCREEN-SCRATCHES.
019900     MOVE GRD-SCREEN-CRACKS     TO VALU-SCREEN-CRACKS.
020000     MOVE GRD-BODY-SCRATCHES    TO VALU-BODY-SCRATCHES.
020100     MOVE GRD-BODY-DENTS        TO VALU-BODY-DENTS.
020200
020300     CALL "VALUCALC" USING VALU-LINKAGE-REC, VALU-RETURN-CD.
020400
020500     IF VALU-RETURN-CD NOT EQUAL ZERO
020600         MOVE "** VALUCALC RETURNED A NON-ZERO CODE" TO
020700              ABEND-REASON
020800         GO TO 1000-ABEND-RTN.
020900
021000     MOVE GRD-DEVICE-ID    TO GWK-DEVICE-ID.
021100     MOVE VALU-GRADE       TO GWK-GRADE.
021200     MOVE VALU-GRADE-CONF  TO GWK-GRADE-CONF.
021300     MOVE VALU-DAMAGE-SCORE TO GWK-DAMAGE-SCORE.
021400
021500     EVALUATE TRUE
021600         WHEN VALU-GRADE = "EXCELLENT" MOVE 4 TO WS-GRADE-SCORE
021700         WHEN VALU-GRADE = "GOOD     " MOVE 3 TO WS-GRADE-SCORE
021800         WHEN VALU-GRADE = "FAIR     " MOVE 2 TO WS-GRADE-SCORE
021900         WHEN VALU-GRADE = "POOR     " MOVE 1 TO WS-GRADE-SCORE
022000         WHEN OTHER                    MOVE 3 TO WS-GRADE-SCORE
022100     END-EVALUATE.
022200     MOVE WS-GRADE-SCORE TO GWK-GRADE-SCORE.
022300
022400     COMPUTE WS-SCREEN-DMG-RAW =
022500         (GRD-SCREEN-SCRATCHES * 2) + (GRD-SCREEN-CRACKS * 5).
022600     IF WS-SCREEN-DMG-RAW > 10
022700         MOVE 10 TO WS-SCREEN-DMG-RAW
022800     END-IF.
022900     MOVE WS-SCREEN-DMG-RAW TO GWK-SCREEN-DMG-SCORE.
023000
023100     COMPUTE WS-BODY-DMG-RAW =
023200         (GRD-BODY-SCRATCHES * 1) + (GRD-BODY-DENTS * 3).
023300     IF WS-BODY-DMG-RAW > 10
023400         MOVE 10 TO WS-BODY-DMG-RAW
023500     END-IF.
023600     MOVE WS-BODY-DMG-RAW TO GWK-BODY-DMG-SCORE.
023700 300-EXIT.
023800     EXIT.
023900
024000 700-CLOSE-FILES.
024100     MOVE "700-CLOSE-FILES" TO PARA-NAME.
024200     CLOSE GRDDATA-FILE, GRDWORK-FILE, SYSOUT.
024300 700-EXIT.
024400     EXIT.
024500
024600 900-CLEANUP.
024700     MOVE "900-CLEANUP" TO PARA-NAME.
024800     IF GRD-TRAILER-REC
024900         MOVE GRD-TRL-RECORD-COUNT TO WS-TRAILER-COUNT-BUFFER
025000         IF RECORDS-READ NOT EQUAL TO WS-TRAILER-COUNT-BUFFER
025100             MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
025200                                  TO ABEND-REASON
025300             MOVE RECORDS-READ          TO ACTUAL-VAL
025400             MOVE WS-TRAILER-COUNT-BUFFER TO EXPECTED-VAL
025500             WRITE SYSOUT-REC FROM ABEND-REC
025600             GO TO 1000-ABEND-RTN
025700         END-IF
025800     END-IF.
025900
026000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
026100
026200     DISPLAY "** GRADING RECORDS READ **".
026300     DISPLAY RECORDS-READ.
026400     DISPLAY "** DEVICES WRITTEN TO GRADE WORK FILE **".
026500     DISPLAY DEVICES-WRITTEN.
026600
026700     DISPLAY "******** NORMAL END OF JOB DEVGRADE ********".
026800 900-EXIT.
026900     EXIT.
027000
027100 1000-ABEND-RTN.
027200     WRITE SYSOUT-REC FROM ABEND-REC.
027300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
027400     DISPLAY "*** ABNORMAL END OF JOB-DEVGRADE ***" UPON CONSOLE.
027500     DIVIDE ZERO-VAL INTO ONE-VAL.
