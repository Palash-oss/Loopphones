000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DEVHLTH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/20/01.
000600 DATE-COMPILED. 09/20/01.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE HEALTH PREDICTOR.  IT READS THE
001300*          VALIDATED TELEMETRY FILE PRODUCED BY DEVEDIT - ONE
001400*          RECORD PER SNAPSHOT, SORTED BY DEVICE ID THEN SEQUENCE
001500*          NUMBER - AND GROUPS THE SNAPSHOTS BY DEVICE THE SAME
001600*          CONTROL-BREAK IDIOM THIS SHOP USES ON EVERY DAILY-
001700*          ROLLUP JOB.
001800*
001900*          FOR EACH DEVICE IT KEEPS THE LAST 30 SNAPSHOTS, TAKES
002000*          THE MOST RECENT CYCLE COUNT AND BATTERY HEALTH,
002100*          AVERAGES THE TEMPERATURE AND TOTALS THE THERMAL-EVENT
002200*          AND CRASH COUNTS, THEN CALLS VALUCALC TO GET THE
002300*          DEGRADATION RATE, REMAINING-USEFUL-LIFE AND FAILURE
002400*          PROBABILITY.
002500*
002600*          A DEVICE WITH NO TELEMETRY AT ALL NEVER APPEARS IN THIS
002700*          FILE - DEVANLYS SUPPLIES THE "NO TELEMETRY" DEFAULT
002800*          WHEN IT MERGES THIS WORK FILE AGAINST THE DEVICE
002900*          MASTER.
003000*
003100******************************************************************
003200*
003300*          INPUT FILE               -   LPV.TELEVALD
003400*          OUTPUT WORK FILE         -   LPV.HLTHWORK
003500*          DUMP FILE                -   SYSOUT
003600*
003700******************************************************************
003800*  CHANGE LOG                                                   *
003900*  09/20/01  TGD  ORIGINAL - BUILT ON THE SHOP'S STANDARD        *
004000*                 SNAPSHOT-GROUPING CONTROL BREAK FOR THE        *
004100*                 HEALTH WORK FILE.                              *
004200*  10/04/01  TGD  CAPPED THE TELEMETRY HISTORY AT 30 SNAPSHOTS   *
004300*                 PER DEVICE - TICKET LPV-014.                  *
004400*  06/09/98  MM   Y2K REVIEW - NO DATE ARITHMETIC IN THIS JOB,   *
004500*                 NO CHANGE REQUIRED.  SIGNED OFF PER Y2K-0098.  *
004600*  02/19/02  KLP  AVERAGE TEMPERATURE WAS TRUNCATING INSTEAD OF  *
004700*                 ROUNDING - FIXED PER TICKET LPV-048.          *
004800*  10/18/01  TGD  CARRY LAST BATTERY HEALTH/CYCLE COUNT OUT TO   *
004900*                 THE WORK FILE SO DEVPRICE CAN USE THE REAL     *
005000*                 VALUES INSTEAD OF THE NO-TELEMETRY DEFAULTS -  *
005100*                 TICKET LPV-031.                                *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200     ASSIGN TO UT-S-SYSOUT
006300       ORGANIZATION IS SEQUENTIAL.
006400
006500     SELECT TELEVALD-FILE
006600     ASSIGN TO UT-S-TELEVALD
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS IFCODE.
006900
007000     SELECT HLTHWORK-FILE
007100     ASSIGN TO UT-S-HLTHWORK
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 144 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(144).
008400
008500****** VALIDATED TELEMETRY - DETAIL AND TRAILER FORMATS
008600 FD  TELEVALD-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 202 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS FD-TELEVALD-REC.
009200 01  FD-TELEVALD-REC                  PIC X(202).
009300
009400****** ONE RESULT RECORD PER DEVICE THAT HAD TELEMETRY
009500 FD  HLTHWORK-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 48 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS FD-HLTHWORK-REC.
010100 01  FD-HLTHWORK-REC                  PIC X(48).
010200
010300 WORKING-STORAGE SECTION.
010400
010500 01  FILE-STATUS-CODES.
010600     05  IFCODE                  PIC X(2).
010700         88 CODE-READ     VALUE SPACES.
010800         88 NO-MORE-DATA  VALUE "10".
010900     05  OFCODE                  PIC X(2).
011000         88 CODE-WRITE    VALUE SPACES.
011100     05  FILLER                  PIC X(4).
011200
011300 COPY DEVDALY.
011400 COPY HLTHWORK.
011500
011600 01  MORE-TELDATA-SW                PIC X(1) VALUE SPACE.
011700     88 NO-MORE-TELDATA-RECS     VALUE "N".
011800 01  WS-CURRENT-DEVICE-ID           PIC X(15) VALUE SPACES.
011900 01  END-OF-GROUP-SW                PIC X(1) VALUE SPACE.
012000     88 END-OF-DEVICE-GROUP      VALUE "Y".
012100
012200 01  ACCUM-FIELDS.
012300     05  ACC-SNAPSHOT-COUNT        PIC 9(2) COMP VALUE ZERO.
012400     05  ACC-LAST-HEALTH           PIC 9(3)V99 VALUE ZERO.
012500     05  ACC-LAST-CYCLE            PIC 9(5) VALUE ZERO.
012600     05  ACC-LAST-CYCLE-COMP REDEFINES ACC-LAST-CYCLE
012700                                   PIC 9(5) COMP-3.
012800     05  ACC-TEMP-TOTAL            PIC S9(7)V99 COMP-3 VALUE ZERO.
012900     05  ACC-TEMP-TOTAL-ALT REDEFINES ACC-TEMP-TOTAL
013000                                   PIC S9(7)V99.
013100     05  ACC-AVG-TEMP              PIC S9(3)V99 VALUE ZERO.
013200     05  ACC-THERMAL-TOTAL         PIC 9(5) COMP VALUE ZERO.
013300     05  ACC-CRASH-TOTAL           PIC 9(5) COMP VALUE ZERO.
013400     05  FILLER                    PIC X(4).
013500
013600 01  COUNTERS-AND-ACCUMULATORS.
013700     05 RECORDS-READ              PIC S9(9) COMP.
013800     05 DEVICES-WRITTEN           PIC S9(7) COMP.
013900     05 FILLER                    PIC X(4).
014000
014100 01  VALU-LINKAGE-REC.
014200     05  VALU-CALC-TYPE-SW            PIC X.
014300     05  VALU-CURRENT-HEALTH          PIC 9(3)V99.
014400     05  VALU-CURRENT-CYCLE           PIC 9(5).
014500     05  VALU-AVG-TEMP                PIC S9(3)V99.
014600     05  VALU-TOTAL-THERMAL           PIC 9(3).
014700     05  VALU-TOTAL-CRASHES           PIC 9(3).
014800     05  VALU-DEGRADATION-RATE        PIC 9V9999.
014900     05  VALU-RUL-DAYS                PIC 9(4).
015000     05  VALU-FAILURE-PROB            PIC 9V999.
015100     05  FILLER                       PIC X(120).
015200 01  VALU-RETURN-CD                   PIC 9(4) COMP.
015300
015400 COPY ABENDREC.
015500
015600 PROCEDURE DIVISION.
015700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015800     PERFORM 100-MAINLINE THRU 100-EXIT
015900         UNTIL NO-MORE-TELDATA-RECS OR TEL-TRAILER-REC.
016000     PERFORM 900-CLEANUP THRU 900-EXIT.
016100     MOVE ZERO TO RETURN-CODE.
016200     GOBACK.
016300
016400 000-HOUSEKEEPING.
016500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016600     DISPLAY "******** BEGIN JOB DEVHLTH ********".
016700     OPEN INPUT TELEVALD-FILE.
016800     OPEN OUTPUT HLTHWORK-FILE, SYSOUT.
016900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
017000
017100     READ TELEVALD-FILE INTO TELEMETRY-DAILY-REC
017200         AT END
017300         MOVE "N" TO MORE-TELDATA-SW
017400         GO TO 000-EXIT
017500     END-READ
017600
017700     ADD +1 TO RECORDS-READ.
017800     MOVE TEL-DEVICE-ID TO WS-CURRENT-DEVICE-ID.
017900 000-EXIT.
018000     EXIT.
018100
018200****** ONE ITERATION OF THIS LOOP PROCESSES ONE DEVICE'S GROUP
018300****** OF SNAPSHOTS - STANDARD SHOP CONTROL-BREAK-BY-KEY IDIOM
018400 100-MAINLINE.
018500     MOVE "100-MAINLINE" TO PARA-NAME.
018600     MOVE SPACE TO END-OF-GROUP-SW.
018700     INITIALIZE ACCUM-FIELDS.
018800     MOVE WS-CURRENT-DEVICE-ID TO HWK-DEVICE-ID.
018900
019000     PERFORM 200-ACCUM-TELEMETRY THRU 200-EXIT
019100         UNTIL END-OF-DEVICE-GROUP
019200            OR NO-MORE-TELDATA-RECS
019300            OR TEL-TRAILER-REC.
019400
019500     PERFORM 300-CALC-HEALTH-RESULT THRU 300-EXIT.
019600     WRITE FD-HLTHWORK-REC FROM HEALTH-RESULT-REC.
019700     ADD +1 TO DEVICES-WRITTEN.
019800 100-EXIT.
019900     EXIT.
020000
020100 200-ACCUM-TELEMETRY.
020200     MOVE "200-ACCUM-TELEMETRY" TO PARA-NAME.
020300     IF ACC-SNAPSHOT-COUNT < 30
020400         ADD +1 TO ACC-SNAPSHOT-COUNT
020500         MOVE TEL-BATT-HEALTH TO ACC-LAST-HEALTH
020600         MOVE TEL-BATT-CYCLES TO ACC-LAST-CYCLE
020700         ADD TEL-BATT-TEMP TO ACC-TEMP-TOTAL
020800         ADD TEL-THERMAL-EVENTS TO ACC-THERMAL-TOTAL
020900         ADD TEL-CRASH-COUNT TO ACC-CRASH-TOTAL
021000     END-IF.
021100
021200     READ TELEVALD-FILE INTO TELEMETRY-DAILY-REC
021300         AT END
021400         MOVE "N" TO MORE-TELDATA-SW
021500         GO TO 200-EXIT
021600     END-READ
021700
021800     ADD +1 TO RECORDS-READ.
021900
022000     IF TEL-TRAILER-REC
022100         GO TO 200-EXIT.
022200
022300     IF TEL-DEVICE-ID NOT EQUAL TO WS-CURRENT-DEVICE-ID
022400         MOVE "Y" TO END-OF-GROUP-SW
022500         MOVE TEL-DEVICE-ID TO WS-CURRENT-DEVICE-ID.
022600 200-EXIT.
022700     EXIT.
022800
022900 300-CALC-HEALTH-RESULT.
023000     MOVE "300-CALC-HEALTH-RESULT" TO PARA-NAME.
023100     COMPUTE ACC-AVG-TEMP ROUNDED =
023200         ACC-TEMP-TOTAL / ACC-SNAPSHOT-COUNT.
023300
023400     MOVE "H"             TO VALU-CALC-TYPE-SW.
023500     MOVE ACC-LAST-HEALTH TO VALU-CURRENT-HEALTH.
023600     MOVE ACC-LAST-CYCLE  TO VALU-CURRENT-CYCLE.
023700     MOVE ACC-AVG-TEMP    TO VALU-AVG-TEMP.
023800     MOVE ACC-THERMAL-TOTAL TO VALU-TOTAL-THERMAL.
023900     MOVE ACC-CRASH-TOTAL   TO VALU-TOTAL-CRASHES.
024000
024100     CALL "VALUCALC" USING VALU-LINKAGE-REC, VALU-RETURN-CD.
024200
024300     IF VALU-RETURN-CD NOT EQUAL ZERO
024400         MOVE "** VALUCALC RETURNED A NON-ZERO CODE" TO
024500              ABEND-REASON
024600         GO TO 1000-ABEND-RTN.
024700
024800     MOVE VALU-RUL-DAYS         TO HWK-RUL-DAYS.
024900     MOVE VALU-FAILURE-PROB     TO HWK-FAILURE-PROB.
025000     MOVE VALU-DEGRADATION-RATE TO HWK-DEGRADATION-RATE.
025100     MOVE ACC-LAST-HEALTH       TO HWK-LAST-HEALTH.
025200     MOVE ACC-LAST-CYCLE        TO HWK-LAST-CYCLE.
025300 300-EXIT.
025400     EXIT.
025500
025600 700-CLOSE-FILES.
025700     MOVE "700-CLOSE-FILES" TO PARA-NAME.
025800     CLOSE TELEVALD-FILE, HLTHWORK-FILE, SYSOUT.
025900 700-EXIT.
026000     EXIT.
026100
026200 900-CLEANUP.
026300     MOVE "900-CLEANUP" TO PARA-NAME.
026400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
026500
026600     DISPLAY "** TELEMETRY SNAPSHOTS READ **".
026700     DISPLAY RECORDS-READ.
026800     DISPLAY "** DEVICES WRITTEN TO HEALTH WORK FILE **".
026900     DISPLAY DEVICES-WRITTEN.
027000
027100     DISPLAY "******** NORMAL END OF JOB DEVHLTH ********".
027200 900-EXIT.
027300     EXIT.
027400
027500 1000-ABEND-RTN.
027600     MOVE "300-CALC-HEALTH-RESULT" TO ABEND-PARA-NAME.
027700     WRITE SYSOUT-REC FROM ABEND-REC.
027800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
027900     DISPLAY "*** ABNORMAL END OF JOB-DEVHLTH ***" UPON CONSOLE.
028000     DIVIDE ZERO-VAL INTO ONE-VAL.
