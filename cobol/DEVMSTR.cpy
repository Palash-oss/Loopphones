000100******************************************************************
000200*    COPYBOOK   :  DEVMSTR                                      *
000300*    DESCRIPTION :  DEVICE MASTER RECORD - ONE ENTRY PER         *
000400*                   REGISTERED HANDSET IN THE LOOPPHONES         *
000500*                   CIRCULAR-ECONOMY INVENTORY.  LOADED INTO     *
000600*                   THE IN-MEMORY DEVICE TABLE (SEE DEV-TABLE-   *
000700*                   REC IN DEVEDIT/DEVANLYS) - NOT A VSAM FILE.  *
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  02/11/09  JS   ORIGINAL LAYOUT, MODELED ON THE SHOP'S         *
001100*                 STANDARD FIXED-ASSET MASTER COPYBOOK.          *
001200*  08/30/12  JS   ADDED DEV-STATUS 88-LEVELS FOR LIFECYCLE STATE.*
001300*  05/19/97  RPK  ADDED DEV-WAREHOUSE-LOC AND DEV-CHANNEL-CD.    *
001400*  06/09/98  MM   Y2K REVIEW - DEV-PURCHASE-DATE AND DEV-LAST-   *
001500*                 TELEM-DATE ARE 2-DIGIT YEAR.  EXPANDED TO 4.   *
001600*                 SIGNED OFF PER Y2K-0098.                       *
001700*  11/02/01  TGD  REBUILT FOR THE DEVICE LIFECYCLE VALUATION     *
001800*                 PROJECT - REPLACED ASSET-LEDGER FIELDS WITH    *
001900*                 DEVICE FIELDS.  RETAINED ORIGINAL FILLER WIDTH.*
002000******************************************************************
002100 01  DEV-MASTER-REC.
002200     05  DEV-ID                      PIC X(15).
002300     05  DEV-MODEL                   PIC X(20).
002400     05  DEV-MANUFACTURER            PIC X(10).
002500         88  MFR-APPLE               VALUE "APPLE     ".
002600         88  MFR-SAMSUNG             VALUE "SAMSUNG   ".
002700         88  MFR-GOOGLE              VALUE "GOOGLE    ".
002800     05  DEV-AGE-DAYS                PIC 9(5).
002900     05  DEV-AGE-DAYS-COMP REDEFINES DEV-AGE-DAYS
003000                                     PIC 9(5) COMP-3.
003100     05  DEV-STORAGE-GB              PIC 9(4).
003200     05  DEV-RAM-GB                  PIC 9(2).
003300     05  DEV-ORIG-PRICE              PIC 9(5)V99.
003400     05  DEV-STATUS                  PIC X(12).
003500         88  DEV-ST-ACTIVE           VALUE "ACTIVE      ".
003600         88  DEV-ST-GRADED           VALUE "GRADED      ".
003700         88  DEV-ST-REFURBISHED      VALUE "REFURBISHED ".
003800         88  DEV-ST-RECYCLED         VALUE "RECYCLED    ".
003900         88  DEV-ST-PARTS-HVST       VALUE "PARTS-HARVES".
004000******************************************************************
004100*  FIELDS BELOW THIS LINE ARE HOUSEKEEPING - CARRIED FOR THE     *
004200*  WAREHOUSE AND INTAKE SYSTEMS, NOT READ BY THE VALUATION RUN.  *
004300******************************************************************
004400     05  DEV-PURCHASE-DATE.
004500         10  DEV-PURCH-CCYY          PIC 9(4).
004600         10  DEV-PURCH-MM            PIC 9(2).
004700         10  DEV-PURCH-DD            PIC 9(2).
004800     05  DEV-LAST-TELEM-DATE.
004900         10  DEV-LTEL-CCYY           PIC 9(4).
005000         10  DEV-LTEL-MM             PIC 9(2).
005100         10  DEV-LTEL-DD             PIC 9(2).
005200     05  DEV-INTAKE-FIELDS REDEFINES DEV-LAST-TELEM-DATE.
005300         10  DEV-INTAKE-JULIAN       PIC 9(7).
005400         10  FILLER                  PIC X(1).
005500     05  DEV-WAREHOUSE-LOC           PIC X(8).
005600     05  DEV-CHANNEL-CD              PIC X(2).
005700         88  DEV-CHAN-TRADE-IN       VALUE "TI".
005800         88  DEV-CHAN-BUYBACK        VALUE "BB".
005900         88  DEV-CHAN-RETURN         VALUE "RT".
006000     05  DEV-CURRENCY-CD             PIC X(3).
006100     05  DEV-LOCK-FLAGS.
006200         10  DEV-LOCK-CARRIER-SW     PIC X(1).
006300             88  DEV-CARRIER-LOCKED  VALUE "Y".
006400         10  DEV-LOCK-ICLOUD-SW      PIC X(1).
006500             88  DEV-ICLOUD-LOCKED   VALUE "Y".
006600         10  DEV-LOCK-FMIP-SW        PIC X(1).
006700             88  DEV-FMIP-LOCKED     VALUE "Y".
006800     05  DEV-INTAKE-TECH-ID          PIC X(8).
006900     05  FILLER                      PIC X(37).
