000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DEVPOST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/05/01.
000600 DATE-COMPILED. 11/05/01.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM POSTS LIFECYCLE EVENTS (REPAIR,
001300*          REFURBISHMENT, PARTS-HARVEST, RECYCLING) AGAINST THE
001400*          DIGITAL PASSPORT MASTER.  THE PASSPORT MASTER DRIVES
001500*          THE RUN (SORTED BY PAS-ID); THE EVENT FILE IS A
001600*          MATCHED-SEQUENTIAL TRANSACTION STREAM GROUPED BY
001700*          PASSPORT ID, THE SAME CONTROL-BREAK IDIOM THIS SHOP
001800*          USES TO GROUP ANY DETAIL STREAM UNDER A MASTER KEY.
001900*
002000*          A PASSPORT WITH NO MATCHING EVENTS IS REWRITTEN
002100*          UNCHANGED.  AN EVENT WITH NO MATCHING PASSPORT IS
002200*          REJECTED AND COUNTED, AS IS AN EVENT WHOSE TYPE CODE
002300*          IS NOT ONE OF THE FOUR RECOGNIZED VALUES.
002400*
002500*          THE DEVICE MASTER IS LOADED INTO AN IN-MEMORY TABLE
002600*          (SAME IDIOM AS DEVEDIT) SO USAGE-YEARS CAN BE DERIVED
002700*          FROM THE DEVICE'S AGE WITHOUT A SECOND SORTED PASS.
002800*
002900******************************************************************
003000*
003100*          INPUT FILE               -   LPV.DEVMSTR (TABLE LOAD)
003200*          INPUT FILE               -   LPV.PASSPRT
003300*          INPUT FILE               -   LPV.EVTDATA
003400*          OUTPUT FILE              -   LPV.PASSOUT
003500*          OUTPUT CONTROL FILE      -   LPV.EVTCNTL
003600*          DUMP FILE                -   SYSOUT
003700*
003800******************************************************************
003900*  CHANGE LOG                                                   *
004000*  11/05/01  TGD  ORIGINAL - BUILT ON THE SHOP'S STANDARD        *
004100*                 DETAIL-GROUPING CONTROL BREAK FOR PASSPORT     *
004150*                 EVENTS.                                       *
004200*  11/21/01  TGD  ADDED THE IN-MEMORY DEVICE TABLE FOR USAGE-    *
004300*                 YEARS - TICKET LPV-033.                        *
004400*  06/09/98  MM   Y2K REVIEW - EVT-EVENT-DATE AND PAS-LAST-EVENT-*
004500*                 DATE ARE ALREADY 4-DIGIT YEAR.  NO CHANGE      *
004600*                 REQUIRED.  SIGNED OFF PER Y2K-0098.            *
004700*  03/07/03  KLP  UNKNOWN EVT-TYPE VALUES WERE BEING COUNTED AS  *
004800*                 POSTED INSTEAD OF REJECTED - FIXED PER TICKET  *
004900*                 LPV-048.                                       *
005000*  05/20/03  KLP  SPLIT THE EVENT-MATCHING/ORPHAN-REJECT LOOPS   *
005100*                 OUT OF 100-MAINLINE INTO THEIR OWN PARAGRAPHS  *
005200*                 - NO INLINE LOOP BODIES PER SHOP STANDARDS -   *
005300*                 TICKET LPV-071.                                *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT DEVICE-FILE
006800     ASSIGN TO UT-S-DEVMSTR
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS DFCODE.
007100
007200     SELECT PASSPORT-FILE
007300     ASSIGN TO UT-S-PASSPRT
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS PFCODE.
007600
007700     SELECT EVENT-FILE
007800     ASSIGN TO UT-S-EVTDATA
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS EFCODE.
008100
008200     SELECT PASSPORT-OUT
008300     ASSIGN TO UT-S-PASSOUT
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600
008700     SELECT EVTCNTL-FILE
008800     ASSIGN TO UT-S-EVTCNTL
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS CFCODE.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  SYSOUT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 144 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS SYSOUT-REC.
010000 01  SYSOUT-REC  PIC X(144).
010100
010200 FD  DEVICE-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 152 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS FD-DEVICE-REC.
010800 01  FD-DEVICE-REC.
010900     COPY DEVMSTR.
011000
011100****** PASSPORT MASTER - SORTED BY PAS-ID - DRIVES THE RUN
011200 FD  PASSPORT-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 116 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS FD-PASSPORT-REC.
011800 01  FD-PASSPORT-REC.
011900     COPY PASMSTR.
012000
012100****** EVENT TRANSACTIONS - SORTED BY PASSPORT ID, DETAIL/TRAILER
012200 FD  EVENT-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 126 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS FD-EVENT-REC.
012800 01  FD-EVENT-REC                     PIC X(126).
012900
013000 FD  PASSPORT-OUT
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 116 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS FD-PASSOUT-REC.
013600 01  FD-PASSOUT-REC                   PIC X(116).
013700
013800 FD  EVTCNTL-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 24 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS FD-EVTCNTL-REC.
014400 01  FD-EVTCNTL-REC                   PIC X(24).
014500
014600 WORKING-STORAGE SECTION.
014700
014800 01  FILE-STATUS-CODES.
014900     05  PFCODE                  PIC X(2).
015000         88 NO-MORE-PASSPORT VALUE "10".
015100     05  EFCODE                  PIC X(2).
015200         88 NO-MORE-EVENT    VALUE "10".
015300     05  OFCODE                  PIC X(2).
015400     05  CFCODE                  PIC X(2).
015500     05  DFCODE                  PIC X(2).
015600         88 NO-MORE-DEVTBL   VALUE "10".
015700     05  FILLER                  PIC X(4).
015800
015900 COPY EVTDALY.
016000 COPY EVTCNTL.
016100
016200****** DEVICE MASTER TABLE - DEVICE ID PLUS AGE, FOR USAGE-YEARS
016300 01  WS-DEVICE-TABLE.
016400     05  DEV-TABLE-REC OCCURS 500 TIMES
016500                       INDEXED BY DEV-IDX ASCENDING KEY IS
016600                       DEV-TABLE-ID.
016700         10  DEV-TABLE-ID          PIC X(15).
016800         10  DEV-TABLE-AGE-DAYS    PIC 9(5).
016900         10  DEV-TABLE-AGE-C REDEFINES DEV-TABLE-AGE-DAYS
017000                                   PIC 9(5) COMP-3.
017100
017200 01  WS-DEVICE-TABLE-ALT REDEFINES WS-DEVICE-TABLE.
017300     05  DEV-TABLE-RAW OCCURS 500 TIMES PIC X(20).
017400
017500 01  MORE-PASSPORT-SW               PIC X(1) VALUE SPACE.
017600     88 NO-MORE-PASSPORT-RECS    VALUE "N".
017700 01  MORE-EVENT-SW                  PIC X(1) VALUE SPACE.
017800     88 NO-MORE-EVENT-RECS       VALUE "N".
017900 01  MORE-DEVTBL-SW                 PIC X(1) VALUE SPACE.
018000     88 NO-MORE-DEVTBL-RECS      VALUE "N".
018100 01  HAD-EVENTS-SW                  PIC X(1) VALUE SPACE.
018200     88 PASSPORT-HAD-EVENTS      VALUE "Y".
018300 01  DEVICE-FOUND-SW                 PIC X(1) VALUE SPACE.
018400     88 DEVICE-WAS-FOUND         VALUE "Y".
018500
018600 01  WS-WORK-FIELDS.
018700     05  WS-DEVICE-AGE             PIC 9(5) VALUE ZERO.
018800     05  WS-DEVICE-AGE-C REDEFINES WS-DEVICE-AGE
018900                                   PIC 9(5) COMP-3.
019000     05  WS-USAGE-YEARS            PIC 9(3)V99 VALUE ZERO.
019100     05  FILLER                    PIC X(10).
019200
019300 01  COUNTERS-AND-ACCUMULATORS.
019400     05 PASSPORTS-READ            PIC S9(7) COMP.
019500     05 PASSPORTS-WRITTEN         PIC S9(7) COMP.
019600     05 EVENTS-READ               PIC S9(7) COMP.
019700     05 EVENTS-POSTED             PIC S9(7) COMP.
019800     05 EVENTS-REJECTED           PIC S9(7) COMP.
019900     05 FILLER                    PIC X(4).
020000
020100 01  VALU-LINKAGE-REC.
020200     05  VALU-CALC-TYPE-SW            PIC X.
020300     05  FILLER                       PIC X(116).
020400     05  VALU-USAGE-YEARS             PIC 9(3)V99.
020500     05  VALU-REPAIRS                 PIC 9(3).
020600     05  VALU-REFURBS                 PIC 9(3).
020700     05  VALU-PARTS-HVST               PIC 9(3).
020800     05  VALU-RECYCLE-EVTS             PIC 9(3).
020900     05  VALU-CIRCULARITY-SCORE       PIC 9(3).
021000     05  VALU-CARBON-FOOTPRINT        PIC S9(4)V99.
021100 01  VALU-RETURN-CD                   PIC 9(4) COMP.
021200
021300 COPY ABENDREC.
021400
021500 PROCEDURE DIVISION.
021600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021700     PERFORM 050-LOAD-DEVICE-TABLE THRU 050-EXIT
021800         UNTIL NO-MORE-DEVTBL-RECS.
021900     PERFORM 100-MAINLINE THRU 100-EXIT
022000         UNTIL NO-MORE-PASSPORT-RECS.
022100     PERFORM 190-DRAIN-ORPHAN-EVENTS THRU 190-EXIT.
022200     PERFORM 900-CLEANUP THRU 900-EXIT.
022300     MOVE ZERO TO RETURN-CODE.
022400     GOBACK.
022500
022600 000-HOUSEKEEPING.
022700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022800     DISPLAY "******** BEGIN JOB DEVPOST ********".
022900     OPEN INPUT DEVICE-FILE, PASSPORT-FILE, EVENT-FILE.
023000     OPEN OUTPUT PASSPORT-OUT, EVTCNTL-FILE, SYSOUT.
023100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023200
023300     READ PASSPORT-FILE INTO PASSPORT-MASTER-REC
023400         AT END MOVE "N" TO MORE-PASSPORT-SW
023500     END-READ.
023600     IF NOT NO-MORE-PASSPORT-RECS
023700         ADD +1 TO PASSPORTS-READ.
023800
023900     READ EVENT-FILE INTO LIFECYCLE-EVENT-REC
024000         AT END MOVE "N" TO MORE-EVENT-SW
024100     END-READ.
024200 000-EXIT.
024300     EXIT.
024400
024500 050-LOAD-DEVICE-TABLE.
024600     MOVE "050-LOAD-DEVICE-TABLE" TO PARA-NAME.
024700     READ DEVICE-FILE
024800         AT END
024900         MOVE "N" TO MORE-DEVTBL-SW
025000         GO TO 050-EXIT
025100     END-READ
025200
025300     MOVE DEV-ID       TO DEV-TABLE-ID(DEV-IDX).
025400     MOVE DEV-AGE-DAYS TO DEV-TABLE-AGE-DAYS(DEV-IDX).
025500     SET DEV-IDX UP BY 1.
025600 050-EXIT.
025700     EXIT.
025800
025900 100-MAINLINE.
026000     MOVE "100-MAINLINE" TO PARA-NAME.
026100     MOVE SPACE TO HAD-EVENTS-SW.
026200
026300****** ORPHAN EVENTS - NO PASSPORT THIS LOW IN THE SEQUENCE
026400     PERFORM 210-REJECT-ORPHAN-EVENT THRU 210-EXIT
026500         UNTIL NO-MORE-EVENT-RECS
026600            OR EVT-TRAILER-REC
026700            OR EVT-PASSPORT-ID NOT LESS THAN PAS-ID.
026800
026900****** EVENTS MATCHING THE CURRENT PASSPORT
027000     PERFORM 220-POST-MATCHING-EVENT THRU 220-EXIT
027100         UNTIL NO-MORE-EVENT-RECS
027200            OR EVT-TRAILER-REC
027300            OR EVT-PASSPORT-ID NOT EQUAL PAS-ID.
027400
027500     IF PASSPORT-HAD-EVENTS
027600         PERFORM 400-RECALC-PASSPORT THRU 400-EXIT
027700     END-IF.
027800
027900     WRITE FD-PASSOUT-REC FROM PASSPORT-MASTER-REC.
028000     ADD +1 TO PASSPORTS-WRITTEN.
028100
028200     READ PASSPORT-FILE INTO PASSPORT-MASTER-REC
028300         AT END MOVE "N" TO MORE-PASSPORT-SW
028400     END-READ.
028500     IF NOT NO-MORE-PASSPORT-RECS
028600         ADD +1 TO PASSPORTS-READ.
028700 100-EXIT.
028800     EXIT.
028900
029000 210-REJECT-ORPHAN-EVENT.
029100     MOVE "210-REJECT-ORPHAN-EVENT" TO PARA-NAME.
029200     ADD +1 TO EVENTS-READ.
029300     ADD +1 TO EVENTS-REJECTED.
029400     READ EVENT-FILE INTO LIFECYCLE-EVENT-REC
029500         AT END MOVE "N" TO MORE-EVENT-SW
029600     END-READ.
029700 210-EXIT.
029800     EXIT.
029900
030000 220-POST-MATCHING-EVENT.
030100     MOVE "220-POST-MATCHING-EVENT" TO PARA-NAME.
030200     MOVE "Y" TO HAD-EVENTS-SW.
030300     ADD +1 TO EVENTS-READ.
030400     PERFORM 300-POST-EVENT THRU 300-EXIT.
030500     READ EVENT-FILE INTO LIFECYCLE-EVENT-REC
030600         AT END MOVE "N" TO MORE-EVENT-SW
030700     END-READ.
030800 220-EXIT.
030900     EXIT.
031000
031100 190-DRAIN-ORPHAN-EVENTS.
031200     MOVE "190-DRAIN-ORPHAN-EVENTS" TO PARA-NAME.
031300     PERFORM 210-REJECT-ORPHAN-EVENT THRU 210-EXIT
031400         UNTIL NO-MORE-EVENT-RECS OR EVT-TRAILER-REC.
031500 190-EXIT.
031600     EXIT.
031700
031800****** INCREMENTS THE COUNTER SELECTED BY EVT-TYPE, OR REJECTS
031900 300-POST-EVENT.
032000     MOVE "300-POST-EVENT" TO PARA-NAME.
032100     EVALUATE TRUE
032200         WHEN EVT-TY-REPAIR
032300             ADD +1 TO PAS-TOTAL-REPAIRS
032400             ADD +1 TO EVENTS-POSTED
032500         WHEN EVT-TY-REFURB
032600             ADD +1 TO PAS-TOTAL-REFURBS
032700             ADD +1 TO EVENTS-POSTED
032800         WHEN EVT-TY-PARTS
032900             ADD +1 TO PAS-PARTS-HARVESTED
033000             ADD +1 TO EVENTS-POSTED
033100         WHEN EVT-TY-RECYCLE
033200             ADD +1 TO PAS-RECYCLING-EVENTS
033300             ADD +1 TO EVENTS-POSTED
033400         WHEN OTHER
033500             ADD +1 TO EVENTS-REJECTED
033600     END-EVALUATE.
033700 300-EXIT.
033800     EXIT.
033900
034000****** RECOMPUTES USAGE-YEARS, CIRCULARITY SCORE AND FOOTPRINT
034100 400-RECALC-PASSPORT.
034200     MOVE "400-RECALC-PASSPORT" TO PARA-NAME.
034300     MOVE SPACE TO DEVICE-FOUND-SW.
034400     MOVE ZERO  TO WS-DEVICE-AGE.
034500
034600     SEARCH ALL DEV-TABLE-REC
034700         AT END
034800             CONTINUE
034900         WHEN DEV-TABLE-ID(DEV-IDX) = PAS-DEVICE-ID
035000             MOVE "Y" TO DEVICE-FOUND-SW
035100             MOVE DEV-TABLE-AGE-DAYS(DEV-IDX) TO WS-DEVICE-AGE
035200     END-SEARCH.
035300
035400     COMPUTE WS-USAGE-YEARS ROUNDED = WS-DEVICE-AGE / 365.
035500
035600     MOVE "C"                   TO VALU-CALC-TYPE-SW.
035700     MOVE WS-USAGE-YEARS        TO VALU-USAGE-YEARS.
035800     MOVE PAS-TOTAL-REPAIRS     TO VALU-REPAIRS.
035900     MOVE PAS-TOTAL-REFURBS     TO VALU-REFURBS.
036000     MOVE PAS-PARTS-HARVESTED   TO VALU-PARTS-HVST.
036100     MOVE PAS-RECYCLING-EVENTS  TO VALU-RECYCLE-EVTS.
036200
036300     CALL "VALUCALC" USING VALU-LINKAGE-REC, VALU-RETURN-CD.
036400
036500     IF VALU-RETURN-CD NOT EQUAL ZERO
036600         MOVE "** VALUCALC RETURNED A NON-ZERO CODE" TO
036700              ABEND-REASON
036800         GO TO 1000-ABEND-RTN.
036900
037000     MOVE VALU-CIRCULARITY-SCORE TO PAS-CIRCULARITY-SCORE.
037100     MOVE VALU-CARBON-FOOTPRINT  TO PAS-CARBON-FOOTPRINT.
037200 400-EXIT.
037300     EXIT.
037400
037500 700-CLOSE-FILES.
037600     MOVE "700-CLOSE-FILES" TO PARA-NAME.
037700     CLOSE DEVICE-FILE, PASSPORT-FILE, EVENT-FILE,
037800           PASSPORT-OUT, EVTCNTL-FILE, SYSOUT.
037900 700-EXIT.
038000     EXIT.
038100
038200 900-CLEANUP.
038300     MOVE "900-CLEANUP" TO PARA-NAME.
038400     MOVE EVENTS-POSTED   TO ECT-POSTED-COUNT.
038500     MOVE EVENTS-REJECTED TO ECT-REJECTED-COUNT.
038600     WRITE FD-EVTCNTL-REC FROM EVENT-CONTROL-REC.
038700
038800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
038900
039000     DISPLAY "** PASSPORTS READ **".
039100     DISPLAY PASSPORTS-READ.
039200     DISPLAY "** PASSPORTS WRITTEN **".
039300     DISPLAY PASSPORTS-WRITTEN.
039400     DISPLAY "** EVENTS READ **".
039500     DISPLAY EVENTS-READ.
039600     DISPLAY "** EVENTS POSTED **".
039700     DISPLAY EVENTS-POSTED.
039800     DISPLAY "** EVENTS REJECTED **".
039900     DISPLAY EVENTS-REJECTED.
040000
040100     DISPLAY "******** NORMAL END OF JOB DEVPOST ********".
040200 900-EXIT.
040300     EXIT.
040400
040500 1000-ABEND-RTN.
040600     WRITE SYSOUT-REC FROM ABEND-REC.
040700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
040800     DISPLAY "*** ABNORMAL END OF JOB-DEVPOST ***" UPON CONSOLE.
040900     DIVIDE ZERO-VAL INTO ONE-VAL.
