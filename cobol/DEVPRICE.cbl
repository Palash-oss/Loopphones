000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DEVPRICE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 10/01/01.
000600 DATE-COMPILED. 10/01/01.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE PRICING ENGINE.  IT DRIVES OFF THE
001300*          DEVICE MASTER (ONE PASS, ASCENDING BY DEVICE ID) AND
001400*          MATCHES EACH DEVICE AGAINST THE HEALTH WORK FILE AND
001500*          THE GRADE WORK FILE PRODUCED BY DEVHLTH AND DEVGRADE -
001600*          BOTH ARE ALSO IN ASCENDING DEVICE ID ORDER, SO A SINGLE
001700*          LOOK-AHEAD BUFFER ON EACH IS ENOUGH - THIS SHOP'S
001800*          STANDARD MATCHED-SEQUENTIAL IDIOM FOR TYING DETAIL
001900*          WORK FILES BACK TO A DRIVING MASTER.
002000*
002100*          A DEVICE WITH NO HEALTH-WORK RECORD GETS THE DEFAULT
002200*          BATTERY HEALTH/CYCLES.  A DEVICE WITH NO GRADE-WORK
002300*          RECORD GETS THE DEFAULT (GOOD) GRADE SCORING.
002400*
002500*          THE BASE-PRICE TABLE IS A FIXED BUSINESS TABLE, NOT A
002600*          FILE - IT IS LOADED INTO AN IN-MEMORY OCCURS TABLE AND
002700*          SEARCHED BY STORAGE SIZE, THE SAME RATE-TABLE-SEARCH
002800*          IDIOM THIS SHOP USES ON ANY FIXED LOOKUP TABLE.
002900*
003000******************************************************************
003100*
003200*          INPUT FILE               -   LPV.DEVMSTR
003300*          INPUT FILE               -   LPV.HLTHWORK
003400*          INPUT FILE               -   LPV.GRDWORK
003500*          OUTPUT WORK FILE         -   LPV.PRCWORK
003600*          DUMP FILE                -   SYSOUT
003700*
003800******************************************************************
003900*  CHANGE LOG                                                   *
004000*  10/01/01  TGD  ORIGINAL - BUILT ON THE SHOP'S STANDARD RATE-  *
004050*                 TABLE SEARCH IDIOM FOR THE PRICING WORK FILE.  *
004200*  10/09/01  TGD  ADDED THE MATCHED-SEQUENTIAL LOOK-AHEAD AGAINST*
004300*                 THE HEALTH AND GRADE WORK FILES - TICKET       *
004400*                 LPV-026.                                       *
004500*  06/09/98  MM   Y2K REVIEW - NO DATE ARITHMETIC IN THIS JOB,   *
004600*                 NO CHANGE REQUIRED.  SIGNED OFF PER Y2K-0098.  *
004700*  04/02/03  KLP  ORIGINAL-PRICE OVERRIDE WAS NOT BEING APPLIED  *
004800*                 WHEN DEV-ORIG-PRICE WAS ZERO-FILLED BUT NOT    *
004900*                 NUMERIC - FIXED PER TICKET LPV-059.            *
005000*  10/18/01  TGD  WAS ALWAYS USING THE NO-TELEMETRY BATTERY      *
005100*                 DEFAULTS EVEN WHEN A HEALTH WORK RECORD WAS    *
005200*                 MATCHED - NOW PULLS HWK-LAST-HEALTH/HWK-LAST-  *
005300*                 CYCLE FORWARD - TICKET LPV-031.                *
005400*  10/22/01  TGD  SPLIT THE BUFFER-ADVANCE LOOPS IN 150 INTO     *
005500*                 THEIR OWN PARAGRAPHS - TICKET LPV-032.         *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT DEVICE-FILE
007000     ASSIGN TO UT-S-DEVMSTR
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS DFCODE.
007300
007400     SELECT HLTHWORK-FILE
007500     ASSIGN TO UT-S-HLTHWORK
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS HFCODE.
007800
007900     SELECT GRDWORK-FILE
008000     ASSIGN TO UT-S-GRDWORK
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS GFCODE.
008300
008400     SELECT PRCWORK-FILE
008500     ASSIGN TO UT-S-PRCWORK
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 144 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC  PIC X(144).
009800
009900 FD  DEVICE-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 152 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS FD-DEVICE-REC.
010500 01  FD-DEVICE-REC.
010600     COPY DEVMSTR.
010700
010800 FD  HLTHWORK-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 48 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS FD-HLTHWORK-REC.
011400 01  FD-HLTHWORK-REC                  PIC X(48).
011500
011600 FD  GRDWORK-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 55 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS FD-GRDWORK-REC.
012200 01  FD-GRDWORK-REC                   PIC X(55).
012300
012400****** ONE ESTIMATE RECORD PER DEVICE ON THE MASTER
012500 FD  PRCWORK-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 63 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS FD-PRCWORK-REC.
013100 01  FD-PRCWORK-REC                   PIC X(63).
013200
013300 WORKING-STORAGE SECTION.
013400
013500 01  FILE-STATUS-CODES.
013600     05  DFCODE                  PIC X(2).
013700         88 NO-MORE-DEVICE   VALUE "10".
013800     05  HFCODE                  PIC X(2).
013900         88 NO-MORE-HLTH     VALUE "10".
014000     05  GFCODE                  PIC X(2).
014100         88 NO-MORE-GRD      VALUE "10".
014200     05  OFCODE                  PIC X(2).
014300         88 CODE-WRITE       VALUE SPACES.
014400     05  FILLER                  PIC X(4).
014500
014600 COPY HLTHWORK.
014700 COPY GRDWORK.
014800 COPY PRCWORK.
014900
015000 01  MORE-DEVICE-SW                PIC X(1) VALUE SPACE.
015100     88 NO-MORE-DEVICE-RECS     VALUE "N".
015200 01  MORE-HLTH-SW                  PIC X(1) VALUE SPACE.
015300     88 NO-MORE-HLTH-RECS       VALUE "N".
015400 01  MORE-GRD-SW                   PIC X(1) VALUE SPACE.
015500     88 NO-MORE-GRD-RECS        VALUE "N".
015600 01  HLTH-MATCHED-SW                PIC X(1) VALUE SPACE.
015700     88 HLTH-RECORD-MATCHED     VALUE "Y".
015800 01  GRD-MATCHED-SW                 PIC X(1) VALUE SPACE.
015900     88 GRD-RECORD-MATCHED      VALUE "Y".
016000
016100****** FIXED BASE-PRICE TABLE - NOT A FILE, A BUSINESS CONSTANT
016200 01  WS-PRICE-TABLE.
016300     05  PRC-TABLE-ROW OCCURS 5 TIMES
016400                       INDEXED BY PRC-IDX ASCENDING KEY IS
016500                       PRC-GB.
016600         10  PRC-GB              PIC 9(4).
016700         10  PRC-APPLE-PRICE     PIC 9(5)V99.
016800         10  PRC-SAMSUNG-PRICE   PIC 9(5)V99.
016900         10  PRC-GOOGLE-PRICE    PIC 9(5)V99.
017000     05  FILLER                  PIC X(5).
017100
017200 01  WS-PRICE-TABLE-ALT REDEFINES WS-PRICE-TABLE.
017300     05  PRC-TABLE-RAW OCCURS 5 TIMES PIC X(25).
017400     05  FILLER                  PIC X(5).
017500
017600 01  WS-WORK-FIELDS.
017700     05  WS-BASE-PRICE             PIC 9(5)V99 VALUE ZERO.
017800     05  WS-BASE-PRICE-C REDEFINES WS-BASE-PRICE
017900                                   PIC 9(5)V99 COMP-3.
018000     05  FILLER                    PIC X(10).
018100
018200 01  COUNTERS-AND-ACCUMULATORS.
018300     05 DEVICES-READ              PIC S9(7) COMP.
018400     05 DEVICES-WRITTEN           PIC S9(7) COMP.
018500     05 FILLER                    PIC X(4).
018600
018700 01  VALU-LINKAGE-REC.
018800     05  VALU-CALC-TYPE-SW            PIC X.
018900     05  FILLER                       PIC X(61).
019000     05  VALU-BASE-PRICE              PIC 9(5)V99.
019100     05  VALU-AGE-DAYS                PIC 9(5).
019200     05  VALU-BATT-HEALTH             PIC 9(3)V99.
019300     05  VALU-BATT-CYCLES             PIC 9(5).
019400     05  VALU-GRADE-SCORE             PIC 9(1).
019500     05  VALU-SCREEN-DMG-SCORE        PIC 9(2).
019600     05  VALU-BODY-DMG-SCORE          PIC 9(2).
019700     05  VALU-EST-PRICE               PIC 9(5)V99.
019800     05  VALU-MARKET-AVG              PIC 9(5)V99.
019900     05  VALU-PRICE-LOWER             PIC 9(5)V99.
020000     05  VALU-PRICE-UPPER             PIC 9(5)V99.
020100     05  FILLER                       PIC X(26).
020200 01  VALU-RETURN-CD                   PIC 9(4) COMP.
020300
020400 COPY ABENDREC.
020500
020600 PROCEDURE DIVISION.
020700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020800     PERFORM 050-LOAD-PRICE-TABLE THRU 050-EXIT
020900         VARYING PRC-IDX FROM 1 BY 1 UNTIL PRC-IDX > 5.
021000     PERFORM 100-MAINLINE THRU 100-EXIT
021100         UNTIL NO-MORE-DEVICE-RECS.
021200     PERFORM 900-CLEANUP THRU 900-EXIT.
021300     MOVE ZERO TO RETURN-CODE.
021400     GOBACK.
021500
021600 000-HOUSEKEEPING.
021700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021800     DISPLAY "******** BEGIN JOB DEVPRICE ********".
021900     OPEN INPUT DEVICE-FILE, HLTHWORK-FILE, GRDWORK-FILE.
022000     OPEN OUTPUT PRCWORK-FILE, SYSOUT.
022100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022200
022300     READ DEVICE-FILE
022400         AT END MOVE "N" TO MORE-DEVICE-SW
022500     END-READ.
022600     READ HLTHWORK-FILE INTO HEALTH-RESULT-REC
022700         AT END MOVE "N" TO MORE-HLTH-SW
022800     END-READ.
022900     READ GRDWORK-FILE INTO GRADE-RESULT-REC
023000         AT END MOVE "N" TO MORE-GRD-SW
023100     END-READ.
023200 000-EXIT.
023300     EXIT.
023400
023500****** FIVE STORAGE-SIZE ROWS, PRICES PER MANUFACTURER COLUMN
023600 050-LOAD-PRICE-TABLE.
023700     MOVE "050-LOAD-PRICE-TABLE" TO PARA-NAME.
023800     EVALUATE PRC-IDX
023900         WHEN 1
024000             MOVE 64    TO PRC-GB(1)
024100             MOVE 300.00 TO PRC-APPLE-PRICE(1)
024200             MOVE 200.00 TO PRC-SAMSUNG-PRICE(1)
024300             MOVE 180.00 TO PRC-GOOGLE-PRICE(1)
024400         WHEN 2
024500             MOVE 128   TO PRC-GB(2)
024600             MOVE 400.00 TO PRC-APPLE-PRICE(2)
024700             MOVE 280.00 TO PRC-SAMSUNG-PRICE(2)
024800             MOVE 250.00 TO PRC-GOOGLE-PRICE(2)
024900         WHEN 3
025000             MOVE 256   TO PRC-GB(3)
025100             MOVE 500.00 TO PRC-APPLE-PRICE(3)
025200             MOVE 380.00 TO PRC-SAMSUNG-PRICE(3)
025300             MOVE 350.00 TO PRC-GOOGLE-PRICE(3)
025400         WHEN 4
025500             MOVE 512   TO PRC-GB(4)
025600             MOVE 650.00 TO PRC-APPLE-PRICE(4)
025700             MOVE 500.00 TO PRC-SAMSUNG-PRICE(4)
025800             MOVE 450.00 TO PRC-GOOGLE-PRICE(4)
025900         WHEN 5
026000             MOVE 1024  TO PRC-GB(5)
026100             MOVE 800.00 TO PRC-APPLE-PRICE(5)
026200             MOVE 650.00 TO PRC-SAMSUNG-PRICE(5)
026300             MOVE 600.00 TO PRC-GOOGLE-PRICE(5)
026400     END-EVALUATE.
026500 050-EXIT.
026600     EXIT.
026700
026800 100-MAINLINE.
026900     MOVE "100-MAINLINE" TO PARA-NAME.
027000     ADD +1 TO DEVICES-READ.
027100     PERFORM 150-MATCH-WORK-FILES THRU 150-EXIT.
027200     PERFORM 200-SEARCH-RTN THRU 200-EXIT.
027300     PERFORM 300-CALC-PRICE-RESULT THRU 300-EXIT.
027400     WRITE FD-PRCWORK-REC FROM PRICE-RESULT-REC.
027500     ADD +1 TO DEVICES-WRITTEN.
027600
027700     READ DEVICE-FILE
027800         AT END MOVE "N" TO MORE-DEVICE-SW
027900     END-READ.
028000 100-EXIT.
028100     EXIT.
028200
028300****** ADVANCES THE TWO WORK-FILE BUFFERS TO THE CURRENT DEVICE,
028400****** IF A MATCHING RECORD EXISTS ON EITHER ONE
028500 150-MATCH-WORK-FILES.
028600     MOVE "150-MATCH-WORK-FILES" TO PARA-NAME.
028700     MOVE SPACE TO HLTH-MATCHED-SW.
028800     MOVE SPACE TO GRD-MATCHED-SW.
028900
029000     PERFORM 160-ADVANCE-HLTH-BUFFER THRU 160-EXIT
029100         UNTIL NO-MORE-HLTH-RECS
029200            OR HWK-DEVICE-ID NOT LESS THAN DEV-ID.
029300     IF NOT NO-MORE-HLTH-RECS AND HWK-DEVICE-ID = DEV-ID
029400         MOVE "Y" TO HLTH-MATCHED-SW
029500     END-IF.
029600
029700     PERFORM 170-ADVANCE-GRD-BUFFER THRU 170-EXIT
029800         UNTIL NO-MORE-GRD-RECS
029900            OR GWK-DEVICE-ID NOT LESS THAN DEV-ID.
030000     IF NOT NO-MORE-GRD-RECS AND GWK-DEVICE-ID = DEV-ID
030100         MOVE "Y" TO GRD-MATCHED-SW
030200     END-IF.
030300 150-EXIT.
030400     EXIT.
030500
030600 160-ADVANCE-HLTH-BUFFER.
030700     MOVE "160-ADVANCE-HLTH-BUFFER" TO PARA-NAME.
030800     READ HLTHWORK-FILE INTO HEALTH-RESULT-REC
030900         AT END MOVE "N" TO MORE-HLTH-SW
031000     END-READ.
031100 160-EXIT.
031200     EXIT.
031300
031400 170-ADVANCE-GRD-BUFFER.
031500     MOVE "170-ADVANCE-GRD-BUFFER" TO PARA-NAME.
031600     READ GRDWORK-FILE INTO GRADE-RESULT-REC
031700         AT END MOVE "N" TO MORE-GRD-SW
031800     END-READ.
031900 170-EXIT.
032000     EXIT.
032100
032200****** DETERMINES THE BASE PRICE - ORIGINAL PRICE OVERRIDE FIRST,
032300****** ELSE THE TABLE SEARCH BY MANUFACTURER/STORAGE
032400 200-SEARCH-RTN.
032500     MOVE "200-SEARCH-RTN" TO PARA-NAME.
032600     IF DEV-ORIG-PRICE IS NUMERIC AND DEV-ORIG-PRICE > 0
032700         COMPUTE WS-BASE-PRICE ROUNDED = DEV-ORIG-PRICE * 0.60
032800     ELSE
032900         SEARCH ALL PRC-TABLE-ROW
033000             AT END
033100                 MOVE 300.00 TO WS-BASE-PRICE
033200             WHEN PRC-GB(PRC-IDX) = DEV-STORAGE-GB
033300                 IF MFR-APPLE
033400                     MOVE PRC-APPLE-PRICE(PRC-IDX) TO
033500                          WS-BASE-PRICE
033600                 ELSE
033700                     IF MFR-GOOGLE
033800                         MOVE PRC-GOOGLE-PRICE(PRC-IDX) TO
033900                              WS-BASE-PRICE
034000                     ELSE
034100                         MOVE PRC-SAMSUNG-PRICE(PRC-IDX) TO
034200                              WS-BASE-PRICE
034300                     END-IF
034400                 END-IF
034500         END-SEARCH
034600     END-IF.
034700 200-EXIT.
034800     EXIT.
034900
035000 300-CALC-PRICE-RESULT.
035100     MOVE "300-CALC-PRICE-RESULT" TO PARA-NAME.
035200     MOVE "P"            TO VALU-CALC-TYPE-SW.
035300     MOVE WS-BASE-PRICE  TO VALU-BASE-PRICE.
035400     MOVE DEV-AGE-DAYS   TO VALU-AGE-DAYS.
035500
035600     IF HLTH-RECORD-MATCHED
035700         MOVE HWK-LAST-HEALTH TO VALU-BATT-HEALTH
035800         MOVE HWK-LAST-CYCLE  TO VALU-BATT-CYCLES
035900     ELSE
036000         MOVE 85.00 TO VALU-BATT-HEALTH
036100         MOVE 100   TO VALU-BATT-CYCLES
036200     END-IF.
036300
036400     IF GRD-RECORD-MATCHED
036500         MOVE GWK-GRADE-SCORE      TO VALU-GRADE-SCORE
036600         MOVE GWK-SCREEN-DMG-SCORE TO VALU-SCREEN-DMG-SCORE
036700         MOVE GWK-BODY-DMG-SCORE   TO VALU-BODY-DMG-SCORE
036800     ELSE
036900         MOVE 3 TO VALU-GRADE-SCORE
037000         MOVE 0 TO VALU-SCREEN-DMG-SCORE
037100         MOVE 0 TO VALU-BODY-DMG-SCORE
037200     END-IF.
037300
037400     CALL "VALUCALC" USING VALU-LINKAGE-REC, VALU-RETURN-CD.
037500
037600     IF VALU-RETURN-CD NOT EQUAL ZERO
037700         MOVE "** VALUCALC RETURNED A NON-ZERO CODE" TO
037800              ABEND-REASON
037900         GO TO 1000-ABEND-RTN.
038000
038100     MOVE DEV-ID            TO PWK-DEVICE-ID.
038200     MOVE VALU-EST-PRICE    TO PWK-EST-PRICE.
038300     MOVE VALU-MARKET-AVG   TO PWK-MARKET-AVG.
038400     MOVE VALU-PRICE-LOWER  TO PWK-PRICE-LOWER.
038500     MOVE VALU-PRICE-UPPER  TO PWK-PRICE-UPPER.
038600 300-EXIT.
038700     EXIT.
038800
038900 700-CLOSE-FILES.
039000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
039100     CLOSE DEVICE-FILE, HLTHWORK-FILE, GRDWORK-FILE,
039200           PRCWORK-FILE, SYSOUT.
039300 700-EXIT.
039400     EXIT.
039500
039600 900-CLEANUP.
039700     MOVE "900-CLEANUP" TO PARA-NAME.
039800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
039900
040000     DISPLAY "** DEVICES READ FROM DEVICE MASTER **".
040100     DISPLAY DEVICES-READ.
040200     DISPLAY "** DEVICES WRITTEN TO PRICE WORK FILE **".
040300     DISPLAY DEVICES-WRITTEN.
040400
040500     DISPLAY "******** NORMAL END OF JOB DEVPRICE ********".
040600 900-EXIT.
040700     EXIT.
040800
040900 1000-ABEND-RTN.
041000     WRITE SYSOUT-REC FROM ABEND-REC.
041100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
041200     DISPLAY "*** ABNORMAL END OF JOB-DEVPRICE ***" UPON CONSOLE.
041300     DIVIDE ZERO-VAL INTO ONE-VAL.
