000100******************************************************************
000200*    COPYBOOK   :  EVTCNTL                                      *
000300*    DESCRIPTION :  ONE-RECORD CONTROL FILE CARRYING THE EVENT-  *
000400*                   POSTED AND EVENT-REJECTED COUNTS FROM        *
000500*                   DEVPOST'S RUN FORWARD TO DEVANLYS'S SUMMARY  *
000600*                   REPORT.                                     *
000700******************************************************************
000800*  CHANGE LOG                                                   *
000900*  11/08/01  TGD  ORIGINAL LAYOUT.                               *
001000******************************************************************
001100 01  EVENT-CONTROL-REC.
001200     05  ECT-POSTED-COUNT             PIC 9(7).
001300     05  ECT-REJECTED-COUNT           PIC 9(7).
001400     05  FILLER                       PIC X(10).
