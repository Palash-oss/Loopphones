000100******************************************************************
000200*    COPYBOOK   :  EVTDALY                                      *
000300*    DESCRIPTION :  LIFECYCLE EVENT TRANSACTION - ONE PER REPAIR,*
000400*                   REFURBISHMENT, PARTS-HARVEST OR RECYCLING    *
000500*                   ACTION AGAINST A PASSPORT, SORTED BY         *
000600*                   PASSPORT ID.                                *
000700******************************************************************
000800*  CHANGE LOG                                                   *
000900*  11/05/01  TGD  ORIGINAL LAYOUT FOR THE LIFECYCLE EVENT FILE.  *
001000*  01/08/02  TGD  ADDED TRAILER RECORD FOR BALANCING.            *
001100******************************************************************
001200 01  LIFECYCLE-EVENT-REC.
001300     05  EVT-RECORD-TYPE             PIC X(1).
001400         88  EVT-DETAIL-REC          VALUE "D".
001500         88  EVT-TRAILER-REC         VALUE "T".
001600     05  EVT-PASSPORT-ID              PIC X(20).
001700     05  EVT-TYPE                     PIC X(16).
001800         88  EVT-TY-REPAIR            VALUE "REPAIR          ".
001900         88  EVT-TY-REFURB            VALUE "REFURBISHMENT   ".
002000         88  EVT-TY-PARTS             VALUE "PARTS-HARVESTED ".
002100         88  EVT-TY-RECYCLE           VALUE "RECYCLING       ".
002200     05  EVT-EVENT-DATE.
002300         10  EVT-EVT-CCYY             PIC 9(4).
002400         10  EVT-EVT-MM               PIC 9(2).
002500         10  EVT-EVT-DD               PIC 9(2).
002600     05  EVT-TECH-ID                  PIC X(8).
002700     05  EVT-NOTES                    PIC X(40).
002800     05  FILLER                       PIC X(33).
002900
003000 01  EVENT-TRAILER-REC.
003100     05  EVT-TRL-RECORD-TYPE          PIC X(1).
003200     05  EVT-TRL-RECORD-COUNT         PIC 9(9).
003300     05  FILLER                       PIC X(116).
