000100******************************************************************
000200*    COPYBOOK   :  GRDDALY                                      *
000300*    DESCRIPTION :  DEVICE GRADING RECORD - AT MOST ONE PER      *
000400*                   DEVICE PER RUN, SORTED BY DEVICE ID.  THE    *
000500*                   DAMAGE COUNTS ARE PRODUCED UPSTREAM BY THE   *
000600*                   INTAKE PHOTO-INSPECTION STEP; THIS JOB ONLY  *
000700*                   CONSUMES THE COUNTS.                        *
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  10/05/01  TGD  ORIGINAL LAYOUT FOR THE GRADING INTAKE FILE.   *
001100*  03/02/02  TGD  ADDED TRAILER RECORD FOR BALANCING.            *
001200*  07/19/04  KLP  ADDED GRD-INSPECTOR-ID RESERVED FIELD.         *
001300******************************************************************
001400 01  GRADING-DAILY-REC.
001500     05  GRD-RECORD-TYPE             PIC X(1).
001600         88  GRD-DETAIL-REC          VALUE "D".
001700         88  GRD-TRAILER-REC         VALUE "T".
001800     05  GRD-DEVICE-ID                PIC X(15).
001900     05  GRD-SCREEN-SCRATCHES         PIC 9(3).
002000     05  GRD-SCREEN-CRACKS            PIC 9(3).
002100     05  GRD-BODY-SCRATCHES           PIC 9(3).
002200     05  GRD-BODY-DENTS               PIC 9(3).
002300     05  GRD-INSPECTION-DATE.
002400         10  GRD-INSP-CCYY            PIC 9(4).
002500         10  GRD-INSP-MM              PIC 9(2).
002600         10  GRD-INSP-DD              PIC 9(2).
002700     05  GRD-INSPECTOR-ID             PIC X(8).
002800     05  GRD-INSPECTION-SITE          PIC X(8).
002900     05  FILLER                       PIC X(47).
003000
003100 01  GRADING-TRAILER-REC.
003200     05  GRD-TRL-RECORD-TYPE          PIC X(1).
003300     05  GRD-TRL-RECORD-COUNT         PIC 9(9).
003400     05  FILLER                       PIC X(89).
