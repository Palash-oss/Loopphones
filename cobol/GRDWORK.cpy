000100******************************************************************
000200*    COPYBOOK   :  GRDWORK                                      *
000300*    DESCRIPTION :  GRADING-ENGINE WORK RECORD - ONE PER DEVICE, *
000400*                   WRITTEN BY DEVGRADE AND CONSUMED BY DEVANLYS'*
000500*                   MATCHED-SEQUENTIAL MERGE.  CARRIES BOTH THE  *
000600*                   GRADE ITSELF AND THE GRADE-TO-PRICING        *
000700*                   DERIVATION SCORES THE PRICING ENGINE NEEDS.  *
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  10/11/01  TGD  ORIGINAL LAYOUT FOR THE GRADING WORK FILE.     *
001100*  10/22/01  TGD  ADDED GWK-GRADE-SCORE/SCREEN-DMG/BODY-DMG FOR  *
001200*                 THE PRICING ENGINE'S GRADE-FACTOR LOOKUP.      *
001300******************************************************************
001400 01  GRADE-RESULT-REC.
001500     05  GWK-DEVICE-ID               PIC X(15).
001600     05  GWK-GRADE                   PIC X(9).
001700     05  GWK-GRADE-CONF              PIC 9V99.
001800     05  GWK-DAMAGE-SCORE            PIC 9(3).
001900     05  GWK-GRADE-SCORE             PIC 9(1).
002000     05  GWK-SCREEN-DMG-SCORE        PIC 9(2).
002100     05  GWK-BODY-DMG-SCORE          PIC 9(2).
002200     05  FILLER                      PIC X(20).
