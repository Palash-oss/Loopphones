000100******************************************************************
000200*    COPYBOOK   :  HLTHWORK                                     *
000300*    DESCRIPTION :  HEALTH-PREDICTOR WORK RECORD - ONE PER       *
000400*                   DEVICE, WRITTEN BY DEVHLTH AND CONSUMED BY   *
000500*                   DEVANLYS'S MATCHED-SEQUENTIAL MERGE.  NOT A  *
000600*                   PERMANENT FILE - INTERMEDIATE WORK STORAGE   *
000700*                   ONLY, DELETED AT THE END OF THE RUN.         *
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  10/11/01  TGD  ORIGINAL LAYOUT FOR THE HEALTH WORK FILE.      *
001100*  10/18/01  TGD  ADDED LAST-HEALTH/LAST-CYCLE SO DEVPRICE CAN   *
001200*                 CARRY FORWARD REAL TELEMETRY INSTEAD OF ALWAYS *
001300*                 FALLING BACK TO THE NO-TELEMETRY DEFAULTS -    *
001400*                 TICKET LPV-031.                                *
001500******************************************************************
001600 01  HEALTH-RESULT-REC.
001700     05  HWK-DEVICE-ID               PIC X(15).
001800     05  HWK-RUL-DAYS                PIC 9(4).
001900     05  HWK-FAILURE-PROB            PIC 9V999.
002000     05  HWK-DEGRADATION-RATE        PIC 9V9999.
002100     05  HWK-LAST-HEALTH             PIC 9(3)V99.
002200     05  HWK-LAST-CYCLE              PIC 9(5).
002300     05  FILLER                      PIC X(10).
