000100******************************************************************
000200*    COPYBOOK   :  PASMSTR                                      *
000300*    DESCRIPTION :  DIGITAL PASSPORT MASTER RECORD - ONE PER     *
000400*                   DEVICE, ACCUMULATES LIFECYCLE EVENT COUNTERS *
000500*                   AND THE CURRENT CIRCULARITY SCORE/CARBON     *
000600*                   FOOTPRINT.  SAME RAW-KEY/FILLER SHAPE AS     *
000700*                   THE SHOP'S OTHER FIXED-ASSET MASTER          *
000800*                   COPYBOOKS.                                  *
000900******************************************************************
001000*  CHANGE LOG                                                   *
001100*  11/02/01  TGD  ORIGINAL LAYOUT FOR THE PASSPORT MASTER.       *
001200*  03/19/02  TGD  ADDED PAS-CARBON-FOOTPRINT SIGNED FIELD.       *
001300*  09/30/03  KLP  ADDED PAS-LAST-EVENT-DATE RESERVED FIELD.      *
001400******************************************************************
001500 01  PASSPORT-MASTER-REC.
001600     05  PAS-ID                       PIC X(20).
001700     05  PAS-DEVICE-ID                PIC X(15).
001800     05  PAS-TOTAL-REPAIRS            PIC 9(3).
001900     05  PAS-TOTAL-REFURBS            PIC 9(3).
002000     05  PAS-PARTS-HARVESTED          PIC 9(3).
002100     05  PAS-RECYCLING-EVENTS         PIC 9(3).
002200     05  PAS-COUNTERS-COMP REDEFINES PAS-TOTAL-REPAIRS.
002300         10  PAS-TOTAL-REPAIRS-C      PIC 9(3) COMP-3.
002400         10  PAS-TOTAL-REFURBS-C      PIC 9(3) COMP-3.
002500         10  PAS-PARTS-HARVESTED-C    PIC 9(3) COMP-3.
002600         10  PAS-RECYCLING-EVENTS-C   PIC 9(3) COMP-3.
002700     05  PAS-CIRCULARITY-SCORE        PIC 9(3).
002800     05  PAS-CARBON-FOOTPRINT         PIC S9(4)V99.
002900     05  PAS-LAST-EVENT-DATE.
003000         10  PAS-LEVT-CCYY            PIC 9(4).
003100         10  PAS-LEVT-MM              PIC 9(2).
003200         10  PAS-LEVT-DD              PIC 9(2).
003300     05  PAS-MINT-TX-REF              PIC X(12).
003400     05  FILLER                       PIC X(40).
