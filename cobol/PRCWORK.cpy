000100******************************************************************
000200*    COPYBOOK   :  PRCWORK                                      *
000300*    DESCRIPTION :  PRICING-ENGINE WORK RECORD - ONE PER DEVICE, *
000400*                   WRITTEN BY DEVPRICE AND CONSUMED BY DEVANLYS'*
000500*                   MATCHED-SEQUENTIAL MERGE.                   *
000600******************************************************************
000700*  CHANGE LOG                                                   *
000800*  10/15/01  TGD  ORIGINAL LAYOUT FOR THE PRICING WORK FILE.     *
000900******************************************************************
001000 01  PRICE-RESULT-REC.
001100     05  PWK-DEVICE-ID               PIC X(15).
001200     05  PWK-EST-PRICE               PIC 9(5)V99.
001300     05  PWK-MARKET-AVG              PIC 9(5)V99.
001400     05  PWK-PRICE-LOWER             PIC 9(5)V99.
001500     05  PWK-PRICE-UPPER             PIC 9(5)V99.
001600     05  FILLER                      PIC X(20).
