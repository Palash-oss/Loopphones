000100******************************************************************
000200*    COPYBOOK   :  TELCNTL                                      *
000300*    DESCRIPTION :  ONE-RECORD CONTROL FILE CARRYING THE         *
000400*                   TELEMETRY-REJECTED COUNT FROM DEVEDIT'S RUN  *
000500*                   FORWARD TO DEVANLYS'S SUMMARY REPORT - THE   *
000600*                   SAME JOB STREAM CANNOT SHARE WORKING-STORAGE *
000700*                   ACROSS STEPS, SO THE COUNT TRAVELS AS A      *
000800*                   ONE-RECORD FILE - THE SAME CONTROL-TOTAL     *
000900*                   CARRY-FORWARD IDIOM THIS SHOP USES ON ANY    *
001000*                   MULTI-STEP NIGHT RUN.                        *
001100******************************************************************
001200*  CHANGE LOG                                                   *
001300*  09/18/01  TGD  ORIGINAL LAYOUT.                               *
001400******************************************************************
001500 01  TELEMETRY-CONTROL-REC.
001600     05  TCT-REJECTED-COUNT          PIC 9(7).
001700     05  FILLER                      PIC X(10).
