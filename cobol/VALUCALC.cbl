000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VALUCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/02/01.
000700 DATE-COMPILED. 11/02/01.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    THIS SUBPROGRAM IS THE ONE PLACE WHERE THE DEVICE LIFECYCLE
001300*    VALUATION FORMULAS LIVE.  IT IS CALLED FROM DEVHLTH,
001400*    DEVGRADE, DEVPRICE AND DEVPOST - EACH CALLER SETS
001500*    VALU-CALC-TYPE-SW AND FILLS IN ONLY THE INPUT FIELDS ITS
001600*    BRANCH NEEDS.
001700*
001800*    USES THE SHOP'S STANDARD ONE-SWITCH/ONE-RECORD SUBPROGRAM
001900*    CALLING CONVENTION - A SINGLE LINKAGE RECORD SHARED ACROSS
002000*    ALL FOUR BRANCHES, SELECTED BY VALU-CALC-TYPE-SW.
002100******************************************************************
002200*  CHANGE LOG                                                   *
002300*  11/02/01  TGD  ORIGINAL - HEALTH AND GRADE BRANCHES ONLY.     *
002400*  11/19/01  TGD  ADDED PRICE BRANCH (CALC-TYPE-SW = "P").       *
002500*  12/03/01  TGD  ADDED PASSPORT-SCORE BRANCH (CALC-TYPE-SW=C).  *
002600*  02/08/02  KLP  FAILURE-PROBABILITY WAS NOT CLAMPED TO 1.000 - *
002700*                 FIXED PER TICKET LPV-114.                     *
002800*  06/09/98  MM   Y2K REVIEW - NO DATE ARITHMETIC IN THIS MODULE,*
002900*                 NO CHANGE REQUIRED.  SIGNED OFF PER Y2K-0098.  *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  MISC-FIELDS.
004200     05  WS-DEGRADATION-RATE         PIC 9V9999 COMP-3.
004300     05  WS-BASE-VAL                 PIC 9V9999 COMP-3.
004400     05  WS-AGE-FACTOR                PIC 9V9999 COMP-3.
004500     05  WS-BATTERY-FACTOR            PIC 9V9999 COMP-3.
004600     05  WS-GRADE-FACTOR              PIC 9V99 COMP-3.
004700     05  WS-SCREEN-PENALTY            PIC 9V9999 COMP-3.
004800     05  WS-BODY-PENALTY              PIC 9V9999 COMP-3.
004900     05  WS-RAW-PRICE                 PIC 9(7)V9999 COMP-3.
005000     05  WS-RAW-PRICE-WHOLE REDEFINES WS-RAW-PRICE.
005100         10  WS-RAW-PRICE-INT         PIC 9(7).
005200         10  WS-RAW-PRICE-DEC         PIC 9V999.
005300     05  WS-USAGE-YEARS-INT           PIC 9(3) COMP.
005400     05  WS-FOOTPRINT-RAW             PIC S9(6)V99 COMP-3.
005500     05  WS-FOOTPRINT-DISPLAY REDEFINES WS-FOOTPRINT-RAW
005600                                      PIC S9(6)V99.
005700     05  WS-DEGRADATION-ALT REDEFINES WS-DEGRADATION-RATE
005800                                      PIC 9V9999.
005850     05  FILLER                      PIC X(10).
005900
006000 LINKAGE SECTION.
006100 01  VALU-CALC-REC.
006200     05  VALU-CALC-TYPE-SW            PIC X.
006300         88  VALU-HEALTH-CALC         VALUE "H".
006400         88  VALU-GRADE-CALC          VALUE "G".
006500         88  VALU-PRICE-CALC          VALUE "P".
006600         88  VALU-PASSPORT-CALC       VALUE "C".
006700****** HEALTH PREDICTOR - IN/OUT
006800     05  VALU-CURRENT-HEALTH          PIC 9(3)V99.
006900     05  VALU-CURRENT-CYCLE           PIC 9(5).
007000     05  VALU-AVG-TEMP                PIC S9(3)V99.
007100     05  VALU-TOTAL-THERMAL           PIC 9(3).
007200     05  VALU-TOTAL-CRASHES           PIC 9(3).
007300     05  VALU-DEGRADATION-RATE        PIC 9V9999.
007400     05  VALU-RUL-DAYS                PIC 9(4).
007500     05  VALU-FAILURE-PROB            PIC 9V999.
007600****** GRADING ENGINE - IN/OUT
007700     05  VALU-SCREEN-SCRATCHES        PIC 9(3).
007800     05  VALU-SCREEN-CRACKS           PIC 9(3).
007900     05  VALU-BODY-SCRATCHES          PIC 9(3).
008000     05  VALU-BODY-DENTS              PIC 9(3).
008100     05  VALU-DAMAGE-SCORE            PIC 9(3).
008200     05  VALU-GRADE                   PIC X(9).
008300     05  VALU-GRADE-CONF              PIC 9V99.
008400****** PRICING ENGINE - IN/OUT
008500     05  VALU-BASE-PRICE              PIC 9(5)V99.
008600     05  VALU-AGE-DAYS                PIC 9(5).
008700     05  VALU-BATT-HEALTH             PIC 9(3)V99.
008800     05  VALU-BATT-CYCLES             PIC 9(5).
008900     05  VALU-GRADE-SCORE             PIC 9(1).
009000     05  VALU-SCREEN-DMG-SCORE        PIC 9(2).
009100     05  VALU-BODY-DMG-SCORE          PIC 9(2).
009200     05  VALU-EST-PRICE               PIC 9(5)V99.
009300     05  VALU-MARKET-AVG              PIC 9(5)V99.
009400     05  VALU-PRICE-LOWER             PIC 9(5)V99.
009500     05  VALU-PRICE-UPPER             PIC 9(5)V99.
009600****** PASSPORT SCORING - IN/OUT
009700     05  VALU-USAGE-YEARS             PIC 9(3)V99.
009800     05  VALU-REPAIRS                 PIC 9(3).
009900     05  VALU-REFURBS                 PIC 9(3).
010000     05  VALU-PARTS-HVST              PIC 9(3).
010100     05  VALU-RECYCLE-EVTS            PIC 9(3).
010200     05  VALU-CIRCULARITY-SCORE       PIC 9(3).
010300     05  VALU-CARBON-FOOTPRINT        PIC S9(4)V99.
010400
010500 01  VALU-RETURN-CD                   PIC 9(4) COMP.
010600
010700 PROCEDURE DIVISION USING VALU-CALC-REC, VALU-RETURN-CD.
010800     IF VALU-HEALTH-CALC
010900         PERFORM 100-CALC-HEALTH-VALUES
011000     ELSE IF VALU-GRADE-CALC
011100         PERFORM 200-CALC-GRADE-VALUES
011200     ELSE IF VALU-PRICE-CALC                                      111901TG
011300*** ADDED PRICE BRANCH - SAME CALL CONVENTION AS HEALTH/GRADE
011400         PERFORM 300-CALC-PRICE-VALUES
011500     ELSE IF VALU-PASSPORT-CALC                                   120301TG
011600         PERFORM 400-CALC-PASSPORT-SCORE.
011700
011800     MOVE ZERO TO VALU-RETURN-CD.
011900     GOBACK.
012000
012100 100-CALC-HEALTH-VALUES.
012200****** DEGRADATION RATE - % BATTERY HEALTH LOST PER DAY
012300     MOVE 0.0500 TO WS-DEGRADATION-RATE.
012400     IF VALU-CURRENT-CYCLE > 500
012500         ADD 0.0200 TO WS-DEGRADATION-RATE
012600         IF VALU-CURRENT-CYCLE > 1000
012700             ADD 0.0300 TO WS-DEGRADATION-RATE
012800         END-IF
012900     END-IF.
013000     IF VALU-AVG-TEMP > 35
013100         ADD 0.0100 TO WS-DEGRADATION-RATE
013200         IF VALU-AVG-TEMP > 40
013300             ADD 0.0200 TO WS-DEGRADATION-RATE
013400         END-IF
013500     END-IF.
013600     COMPUTE WS-DEGRADATION-RATE =
013700         WS-DEGRADATION-RATE + (0.0010 * VALU-TOTAL-THERMAL)
013800                              + (0.0050 * VALU-TOTAL-CRASHES).
013900     MOVE WS-DEGRADATION-RATE TO VALU-DEGRADATION-RATE.
014000
014100****** REMAINING-USEFUL-LIFE, DAYS - TRUNCATED DIVISION
014200     IF VALU-CURRENT-HEALTH NOT GREATER THAN 20
014300         COMPUTE VALU-RUL-DAYS =
014400             VALU-CURRENT-HEALTH / WS-DEGRADATION-RATE
014500     ELSE
014600         COMPUTE VALU-RUL-DAYS =
014700             (VALU-CURRENT-HEALTH - 20) / WS-DEGRADATION-RATE
014800     END-IF.
014900     IF VALU-RUL-DAYS < 1
015000         MOVE 1 TO VALU-RUL-DAYS
015100     END-IF.
015200     IF VALU-RUL-DAYS > 730
015300         MOVE 730 TO VALU-RUL-DAYS
015400     END-IF.
015500
015600****** FAILURE PROBABILITY
015700     COMPUTE VALU-FAILURE-PROB ROUNDED =
015800         1 - (VALU-CURRENT-HEALTH / 100).
015900     IF VALU-FAILURE-PROB < 0
016000         MOVE 0 TO VALU-FAILURE-PROB
016100     END-IF.
016200     IF VALU-TOTAL-THERMAL > 10
016300         ADD 0.100 TO VALU-FAILURE-PROB
016400     END-IF.
016500     IF VALU-TOTAL-CRASHES > 5
016600         ADD 0.150 TO VALU-FAILURE-PROB
016700     END-IF.
016800     IF VALU-FAILURE-PROB > 1
016900         MOVE 1 TO VALU-FAILURE-PROB
017000     END-IF.
017100
017200 200-CALC-GRADE-VALUES.
017300     COMPUTE VALU-DAMAGE-SCORE =
017400         (VALU-SCREEN-SCRATCHES * 3) + (VALU-SCREEN-CRACKS * 15)
017500       + (VALU-BODY-SCRATCHES  * 2) + (VALU-BODY-DENTS    * 5).
017600
017700     EVALUATE TRUE
017800         WHEN VALU-DAMAGE-SCORE = 0
017900             MOVE "EXCELLENT" TO VALU-GRADE
018000             MOVE 0.95        TO VALU-GRADE-CONF
018100         WHEN VALU-DAMAGE-SCORE <= 10
018200             MOVE "GOOD     " TO VALU-GRADE
018300             MOVE 0.92        TO VALU-GRADE-CONF
018400         WHEN VALU-DAMAGE-SCORE <= 30
018500             MOVE "FAIR     " TO VALU-GRADE
018600             MOVE 0.89        TO VALU-GRADE-CONF
018700         WHEN OTHER
018800             MOVE "POOR     " TO VALU-GRADE
018900             MOVE 0.87        TO VALU-GRADE-CONF
019000     END-EVALUATE.
019100
019200 300-CALC-PRICE-VALUES.
019300****** AGE-FACTOR - FLOORED AT 0.30
019400     COMPUTE WS-AGE-FACTOR ROUNDED =
019500         1 - ((VALU-AGE-DAYS / 365) * 0.20).
019600     IF WS-AGE-FACTOR < 0.30
019700         MOVE 0.30 TO WS-AGE-FACTOR
019800     END-IF.
019900
020000****** BATTERY-FACTOR
020100     COMPUTE WS-BATTERY-FACTOR ROUNDED = VALU-BATT-HEALTH / 100.
020200     IF VALU-BATT-CYCLES > 500
020300         COMPUTE WS-BATTERY-FACTOR ROUNDED =
020400             WS-BATTERY-FACTOR * 0.90
020500         IF VALU-BATT-CYCLES > 1000
020600             COMPUTE WS-BATTERY-FACTOR ROUNDED =
020700                 WS-BATTERY-FACTOR * 0.85
020800         END-IF
020900     END-IF.
021000
021100****** GRADE-FACTOR
021200     EVALUATE VALU-GRADE-SCORE
021300         WHEN 4  MOVE 1.00 TO WS-GRADE-FACTOR
021400         WHEN 3  MOVE 0.85 TO WS-GRADE-FACTOR
021500         WHEN 2  MOVE 0.65 TO WS-GRADE-FACTOR
021600         WHEN 1  MOVE 0.45 TO WS-GRADE-FACTOR
021700         WHEN OTHER MOVE 0.70 TO WS-GRADE-FACTOR
021800     END-EVALUATE.
021900
022000****** SCREEN/BODY PENALTIES
022100     COMPUTE WS-SCREEN-PENALTY ROUNDED =
022200         1 - (VALU-SCREEN-DMG-SCORE * 0.05).
022300     COMPUTE WS-BODY-PENALTY ROUNDED =
022400         1 - (VALU-BODY-DMG-SCORE * 0.03).
022500
022600     COMPUTE WS-RAW-PRICE ROUNDED =
022700         VALU-BASE-PRICE * WS-AGE-FACTOR * WS-BATTERY-FACTOR
022800                          * WS-GRADE-FACTOR * WS-SCREEN-PENALTY
022900                          * WS-BODY-PENALTY.
023000     COMPUTE VALU-EST-PRICE ROUNDED = WS-RAW-PRICE.
023100
023200     COMPUTE VALU-MARKET-AVG ROUNDED = VALU-EST-PRICE * 1.025.
023300     COMPUTE VALU-PRICE-LOWER ROUNDED =
023400         VALU-EST-PRICE - (VALU-EST-PRICE * 0.15).
023500     COMPUTE VALU-PRICE-UPPER ROUNDED =
023600         VALU-EST-PRICE + (VALU-EST-PRICE * 0.15).
023700
023800 400-CALC-PASSPORT-SCORE.
023900     COMPUTE WS-USAGE-YEARS-INT = VALU-USAGE-YEARS.
024000
024100     COMPUTE VALU-CIRCULARITY-SCORE =
024200         70 + (VALU-REPAIRS * 5) + (VALU-REFURBS * 10)
024300            + (VALU-PARTS-HVST * 8) + (VALU-RECYCLE-EVTS * 15)
024400            + WS-USAGE-YEARS-INT.
024500     IF VALU-CIRCULARITY-SCORE > 100
024600         MOVE 100 TO VALU-CIRCULARITY-SCORE
024700     END-IF.
024800
024900     COMPUTE WS-FOOTPRINT-RAW ROUNDED =
025000         70.00 + 5.00 + (VALU-USAGE-YEARS * 2.00)
025100               - (VALU-REPAIRS * 5.00)
025200               - (VALU-REFURBS * 30.00)
025300               - (VALU-PARTS-HVST * 15.00).
025400     IF WS-FOOTPRINT-RAW < 0
025500         MOVE ZERO TO VALU-CARBON-FOOTPRINT
025600     ELSE
025700         MOVE WS-FOOTPRINT-RAW TO VALU-CARBON-FOOTPRINT
025800     END-IF.
